      ******************************************************************
      *    COPYBOOK  PROGRLOG                                         *
      *    PROGRESS-LOG-FILE RECORD LAYOUT.  APPEND-ONLY, ONE RECORD  *
      *    PER PROGRESS POSTING AGAINST A RECOMMENDATION.             *
      ******************************************************************
       01  PROGRESS-LOG-RECORD.
           05  RECOMMENDATION-ID           PIC 9(9).
           05  INMATE-ID                   PIC X(50).
           05  PROGRESS-STATUS             PIC X(20).
           05  PROGRESS-PERCENTAGE         PIC 9(3).
           05  NOTES                       PIC X(1000).
           05  RECORDED-BY                 PIC X(100).
           05  FILLER                      PIC X(20).
