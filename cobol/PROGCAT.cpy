      ******************************************************************
      *    COPYBOOK  PROGCAT                                          *
      *    PROGRAM-CATALOG-FILE RECORD LAYOUT.  SMALL REFERENCE TABLE *
      *    OF AVAILABLE REHAB PROGRAMS - READ WHOLLY INTO REHASSGN'S  *
      *    PROGRAM-TABLE.                                              *
      ******************************************************************
       01  PROGRAM-RECORD.
           05  PROGRAM-ID                  PIC 9(9).
           05  PROGRAM-NAME                PIC X(100).
           05  PROGRAM-TYPE                PIC X(30).
               88  PROGRAM-SUBSTANCE-ABUSE    VALUE "substance_abuse".
               88  PROGRAM-MENTAL-HEALTH      VALUE "mental_health".
               88  PROGRAM-VOCATIONAL         VALUE "vocational".
               88  PROGRAM-EDUCATION          VALUE "education".
           05  DURATION-WEEKS              PIC 9(3).
           05  REQUIRED-SKILLS             PIC X(50) OCCURS 10 TIMES.
           05  CAPACITY                    PIC 9(5).
           05  CURRENT-ENROLLMENT          PIC 9(5).
           05  DESCRIPTION                 PIC X(1000).
           05  ACTIVE-FLAG                 PIC X VALUE "Y".
               88  PROGRAM-ACTIVE              VALUE "Y".
               88  PROGRAM-INACTIVE            VALUE "N".
           05  FILLER                      PIC X(20).
