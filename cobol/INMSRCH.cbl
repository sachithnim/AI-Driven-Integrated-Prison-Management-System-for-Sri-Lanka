       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  INMSRCH                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    FULL-FILE SCAN OF INMATE-MASTER APPLYING THE REGISTRY'S     *
      *    SEARCH/FILTER RULES.  ONE PRIMARY FILTER (SEARCH TERM,      *
      *    STATUS, SECURITY LEVEL OR FACILITY - FIRST ONE PUNCHED ON   *
      *    THE PARM CARD WINS) PLUS THREE SECONDARY AND-ED FILTERS     *
      *    (BLOCK, GANG AFFILIATION, HIGH RISK).  MATCHING RECORDS ARE *
      *    COPIED VERBATIM TO INMSRCH-OUT FOR THE REPORT WRITER.       *
      ******************************************************************
       PROGRAM-ID.  INMSRCH.
       AUTHOR. JON SAYLES.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 02/04/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    02/04/02  JAS  0400  ORIGINAL - FULL-FILE SCAN WITH ONE
      *                         PRIMARY FILTER AND UP TO THREE AND-ED
      *                         SECONDARY FILTERS, PER REGISTRY SPEC.
      *    03/22/02  JAS  0408  ADDED 200-APPLY-PRIMARY-FILTER'S
      *                         IF/ELSE-IF PRIORITY CHAIN (SEARCH TERM,
      *                         STATUS, SECURITY LEVEL, FACILITY).
      *    04/11/02  MEC  0409  ADDED 300-APPLY-SECONDARY-FILTERS -
      *                         BLOCK, GANG-AFFILIATION AND HIGH-RISK
      *                         ARE ALWAYS AND-ED ON TOP OF WHICHEVER
      *                         PRIMARY FILTER RAN.
      *    09/23/98  RTW  0311  Y2K SWEEP - NO DATE FIELDS TOUCHED IN
      *                         THIS PROGRAM.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT SRCH-PARM-FILE
           ASSIGN TO UT-S-SRCHPRM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PFCODE.

           SELECT INMSRCH-OUT
           ASSIGN TO UT-S-INMSRCH
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT INMATE-MASTER
                  ASSIGN       TO INMMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS SEQUENTIAL
                  RECORD KEY   IS BOOKING-NUMBER
                  FILE STATUS  IS INMMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      *    ONE-RECORD PARAMETER CARD - SEE SRCHCRIT COPYBOOK FOR THE
      *    PRIORITY RULES.
       FD  SRCH-PARM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 499 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SRCH-PARM-REC.
       01  SRCH-PARM-REC  PIC X(499).

       FD  INMSRCH-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 14757 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMSRCH-OUT-REC.
       01  INMSRCH-OUT-REC  PIC X(14757).

       FD  INMATE-MASTER
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMATE-RECORD.
           COPY INMATE.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  PFCODE                  PIC X(2).
               88 CODE-READ    VALUE SPACES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE   VALUE SPACES.
           05  INMMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".
               88 NO-MORE-MASTER-RECS  VALUE "10".

           COPY SRCHCRIT.

       77  PRIMARY-MATCH-SW            PIC X VALUE "N".
           88  PRIMARY-MATCH               VALUE "Y".
       77  SECONDARY-MATCH-SW          PIC X VALUE "N".
           88  SECONDARY-MATCH             VALUE "Y".
       77  WS-CONTAINS-SW              PIC X VALUE "N".
           88  TERM-FOUND                  VALUE "Y".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-SELECTED         PIC 9(7) COMP.

      *    CASE-FOLDED SEARCH-TERM SCAN WORK AREA - 900-SCAN-HAYSTACK
      *    IS CALLED ONCE PER CANDIDATE FIELD (NAME/BOOKING/NIC) WITH
      *    THE FIELD MOVED INTO WS-UC-HAYSTACK FIRST.
       01  WS-SCAN-WORK.
           05  WS-UC-NEEDLE            PIC X(100).
           05  WS-UC-HAYSTACK          PIC X(100).
           05  WS-NEEDLE-LEN           PIC S9(4) COMP.
           05  WS-SCAN-POS             PIC S9(4) COMP.
           05  WS-SCAN-LIMIT           PIC S9(4) COMP.
       01  WS-STRLTH-RETURN            PIC S9(4).
       01  WS-STRLTH-RETURN-BRK REDEFINES WS-STRLTH-RETURN.
           05  WS-STRLTH-RETURN-UNSGN  PIC 9(4).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-MASTER-RECS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB INMSRCH ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           OPEN INPUT SRCH-PARM-FILE, INMATE-MASTER.
           OPEN OUTPUT INMSRCH-OUT, SYSOUT.

           READ SRCH-PARM-FILE INTO SRCH-CRITERIA-REC
               AT END
                   MOVE "** MISSING PARM CARD" TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.

           MOVE SRCH-SEARCH-TERM TO WS-UC-NEEDLE.
           INSPECT WS-UC-NEEDLE
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           READ INMATE-MASTER
               AT END
                   MOVE "10" TO INMMSTR-STATUS
           END-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           ADD +1 TO RECORDS-READ.
           MOVE "N" TO PRIMARY-MATCH-SW.
           MOVE "N" TO SECONDARY-MATCH-SW.

           PERFORM 200-APPLY-PRIMARY-FILTER THRU 200-EXIT.

           IF PRIMARY-MATCH
               PERFORM 300-APPLY-SECONDARY-FILTERS THRU 300-EXIT
           END-IF.

           IF PRIMARY-MATCH AND SECONDARY-MATCH
               WRITE INMSRCH-OUT-REC FROM INMATE-RECORD
               ADD +1 TO RECORDS-SELECTED
           END-IF.

           READ INMATE-MASTER
               AT END
                   MOVE "10" TO INMMSTR-STATUS
           END-READ.
       100-EXIT.
           EXIT.

      *    STRICT IF/ELSE-IF PRIORITY CHAIN - ONLY ONE OF SEARCH TERM,
      *    STATUS, SECURITY LEVEL, FACILITY IS EVER APPLIED.  A BLANK
      *    PARM CARD (ALL FOUR FIELDS SPACES) MATCHES EVERY RECORD.
       200-APPLY-PRIMARY-FILTER.
           MOVE "200-APPLY-PRIMARY-FILTER" TO PARA-NAME.
           IF SRCH-SEARCH-TERM NOT = SPACES
               PERFORM 210-CHECK-SEARCH-TERM THRU 210-EXIT
           ELSE
               IF SRCH-STATUS NOT = SPACES
                   IF INMATE-STATUS = SRCH-STATUS
                       MOVE "Y" TO PRIMARY-MATCH-SW
                   END-IF
               ELSE
                   IF SRCH-SECURITY-LEVEL NOT = SPACES
                       IF SECURITY-LEVEL = SRCH-SECURITY-LEVEL
                           MOVE "Y" TO PRIMARY-MATCH-SW
                       END-IF
                   ELSE
                       IF SRCH-FACILITY NOT = SPACES
                           IF CURRENT-FACILITY = SRCH-FACILITY
                               MOVE "Y" TO PRIMARY-MATCH-SW
                           END-IF
                       ELSE
                           MOVE "Y" TO PRIMARY-MATCH-SW
                       END-IF
                   END-IF
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

      *    CASE-INSENSITIVE "CONTAINS" AGAINST FIRST-NAME, LAST-NAME,
      *    BOOKING-NUMBER AND NIC - THE FIRST HIT WINS.
       210-CHECK-SEARCH-TERM.
           MOVE "210-CHECK-SEARCH-TERM" TO PARA-NAME.
           CALL "STRLTH" USING WS-UC-NEEDLE, WS-STRLTH-RETURN.
           MOVE WS-STRLTH-RETURN-UNSGN TO WS-NEEDLE-LEN.
           IF WS-NEEDLE-LEN = 0
               MOVE "N" TO PRIMARY-MATCH-SW
               GO TO 210-EXIT.

           MOVE FIRST-NAME TO WS-UC-HAYSTACK.
           PERFORM 900-SCAN-HAYSTACK THRU 900-EXIT.
           IF NOT TERM-FOUND
               MOVE LAST-NAME TO WS-UC-HAYSTACK
               PERFORM 900-SCAN-HAYSTACK THRU 900-EXIT
           END-IF.
           IF NOT TERM-FOUND
               MOVE BOOKING-NUMBER TO WS-UC-HAYSTACK
               PERFORM 900-SCAN-HAYSTACK THRU 900-EXIT
           END-IF.
           IF NOT TERM-FOUND
               MOVE NIC TO WS-UC-HAYSTACK
               PERFORM 900-SCAN-HAYSTACK THRU 900-EXIT
           END-IF.

           IF TERM-FOUND
               MOVE "Y" TO PRIMARY-MATCH-SW
           ELSE
               MOVE "N" TO PRIMARY-MATCH-SW
           END-IF.
       210-EXIT.
           EXIT.

      *    ALWAYS AND-ED ON TOP OF THE PRIMARY FILTER - BLOCK EQUALITY,
      *    GANG-AFFILIATION EQUALITY, HIGH-RISK (ESCAPE-RISK-FLAG='Y'
      *    OR VIOLENT-HISTORY-FLAG='Y').  A BLANK CONTROL FIELD SKIPS
      *    ITS OWN TEST BUT DOES NOT FAIL THE RECORD.
       300-APPLY-SECONDARY-FILTERS.
           MOVE "300-APPLY-SECONDARY-FILTERS" TO PARA-NAME.
           MOVE "Y" TO SECONDARY-MATCH-SW.

           IF SRCH-BLOCK NOT = SPACES
               IF BLOCK NOT = SRCH-BLOCK
                   MOVE "N" TO SECONDARY-MATCH-SW
               END-IF
           END-IF.

           IF SRCH-GANG-FILTER-ON AND NOT GANG-AFFILIATED
               MOVE "N" TO SECONDARY-MATCH-SW.

           IF SRCH-HIGH-RISK-FILTER-ON
               IF NOT IS-ESCAPE-RISK AND NOT HAS-VIOLENT-HISTORY
                   MOVE "N" TO SECONDARY-MATCH-SW
               END-IF
           END-IF.
       300-EXIT.
           EXIT.

       900-SCAN-HAYSTACK.
           INSPECT WS-UC-HAYSTACK
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE "N" TO WS-CONTAINS-SW.
           COMPUTE WS-SCAN-LIMIT = 101 - WS-NEEDLE-LEN.
           IF WS-SCAN-LIMIT < 1
               GO TO 900-EXIT.
           PERFORM 910-SCAN-ONE-POS THRU 910-EXIT
                   VARYING WS-SCAN-POS FROM 1 BY 1
                     UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
                        OR TERM-FOUND.
       900-EXIT.
           EXIT.

       910-SCAN-ONE-POS.
           IF WS-UC-HAYSTACK (WS-SCAN-POS : WS-NEEDLE-LEN)
                   = WS-UC-NEEDLE (1 : WS-NEEDLE-LEN)
               MOVE "Y" TO WS-CONTAINS-SW.
       910-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE SRCH-PARM-FILE, INMSRCH-OUT, SYSOUT, INMATE-MASTER.
       850-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS SELECTED **".
           DISPLAY RECORDS-SELECTED.
           DISPLAY "******** NORMAL END OF JOB INMSRCH ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - INMSRCH ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
