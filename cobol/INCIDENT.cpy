      ******************************************************************
      *    COPYBOOK  INCIDENT                                         *
      *    BEHAVIOR-INCIDENT-FILE RECORD LAYOUT.  APPEND-ONLY LOG OF  *
      *    DISCIPLINARY INCIDENTS, ONE RECORD PER INCIDENT.  NOT      *
      *    KEYED - COUNTED BY INMATE-BOOKING-NUMBER IN THE LOOKUP JOB.*
      *                                                                *
      *    CHANGE LOG                                                 *
      *    91-04-11  JAS  ORIGINAL LAYOUT.                             *
      *    99-02-08  RTW  Y2K - INCIDENT-DATE/RESOLVED-DATE EXPANDED  *
      *                   TO CCYYMMDDHHMMSS.                          *
      ******************************************************************
       01  BEHAVIOR-INCIDENT-RECORD.
           05  INCIDENT-NUMBER             PIC X(50).
           05  INMATE-BOOKING-NUMBER       PIC X(50).
           05  INCIDENT-TYPE               PIC X(20).
               88  INCIDENT-ASSAULT           VALUE "ASSAULT".
               88  INCIDENT-FIGHTING          VALUE "FIGHTING".
               88  INCIDENT-DRUG-POSSESSION   VALUE "DRUG_POSSESSION".
               88  INCIDENT-CONTRABAND        VALUE "CONTRABAND".
               88  INCIDENT-ESCAPE-ATTEMPT    VALUE "ESCAPE_ATTEMPT".
               88  INCIDENT-DISOBEDIENCE      VALUE "DISOBEDIENCE".
               88  INCIDENT-THEFT             VALUE "THEFT".
               88  INCIDENT-VANDALISM         VALUE "VANDALISM".
               88  INCIDENT-HARASSMENT        VALUE "HARASSMENT".
               88  INCIDENT-SELF-HARM         VALUE "SELF_HARM".
               88  INCIDENT-GANG-ACTIVITY     VALUE "GANG_ACTIVITY".
               88  INCIDENT-OTHER             VALUE "OTHER".
           05  INCIDENT-DATE               PIC 9(14).
           05  LOCATION                    PIC X(100).
           05  DESCRIPTION                 PIC X(1000).
           05  SEVERITY                    PIC X(20).
               88  SEVERITY-LOW               VALUE "LOW".
               88  SEVERITY-MEDIUM            VALUE "MEDIUM".
               88  SEVERITY-HIGH              VALUE "HIGH".
               88  SEVERITY-CRITICAL          VALUE "CRITICAL".
           05  REPORTED-BY                 PIC X(100).
           05  WITNESS-OFFICER             PIC X(100).
           05  ACTION-TAKEN                PIC X(1000).
           05  DISCIPLINARY-ACTION         PIC X(1000).
           05  RESOLVED-FLAG               PIC X.
               88  INCIDENT-RESOLVED          VALUE "Y".
               88  INCIDENT-NOT-RESOLVED      VALUE "N".
           05  RESOLVED-DATE               PIC 9(14).
           05  RESOLVED-BY                 PIC X(100).
           05  NOTES                       PIC X(500).
           05  CREATED-AT                  PIC 9(14).
           05  FILLER                      PIC X(30).
