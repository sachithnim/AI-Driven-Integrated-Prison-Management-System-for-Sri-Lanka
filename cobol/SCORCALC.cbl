       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  SCORCALC                                   *
      *    DEPARTMENT OF CORRECTIONS - REHABILITATION ASSIGNMENT      *
      *    ENGINE - CALLED WEIGHTED-SCORE CALCULATOR.                 *
      *    CALLED ONCE PER CANDIDATE STATION AND ONCE PER CANDIDATE   *
      *    OFFICER BY REHASSGN'S SCORING PASSES.  CALC-TYPE-SW TELLS  *
      *    US WHICH OF THE TWO FORMULAS TO RUN - STATION SCORING      *
      *    CARRIES A PROXIMITY TERM, OFFICER SCORING DOES NOT.        *
      ******************************************************************
       PROGRAM-ID.  SCORCALC.
       AUTHOR. M E CHEN.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 07/16/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    07/16/02  MEC  0402  ORIGINAL - ONE CALLED MODULE, ONE
      *                         CALC-TYPE SWITCH, TWO BRANCHES, PER
      *                         CLASSIFICATION COMMITTEE'S SPEC.
      *    07/22/02  MEC  0402  ADDED THE LOAD-SCORE COMMON ROUTINE -
      *                         STATION AND OFFICER BOTH NEED IT.
      *    08/05/02  RTW  0409  CONFIRMED WITH CLASSIFICATION: OFFICER
      *                         SCORE HAS NO PROXIMITY TERM.  WEIGHTS
      *                         SUM TO 0.8 FOR OFFICERS, NOT 1.0 - DO
      *                         NOT "FIX" THIS, IT IS INTENTIONAL.
      *    01/14/03  MEC  0417  CASE-INSENSITIVE SPECIALIZATION MATCH
      *                         WAS COMPARING RAW TEXT - ADDED THE
      *                         UPPERCASE CONVERT STEP BEFORE COMPARE.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-SCORE                  PIC S9V9(4) COMP-3.
           05  WS-SPEC-SCORE             PIC S9V9(4) COMP-3.
           05  WS-PROX-SCORE             PIC S9V9(4) COMP-3.
           05  WS-LOAD-SCORE             PIC S9V9(4) COMP-3.
           05  WS-SUCCESS-SCORE          PIC S9V9(4) COMP-3.
           05  MATCH-COUNT               PIC 9(2) COMP.
           05  NEED-SUB                  PIC 9(2) COMP.
           05  AVAIL-SUB                 PIC 9(2) COMP.
           05  FILLER                    PIC X(10).

      *    WEIGHT TABLE - FIXED, NOT SITE-CONFIGURABLE.  DO NOT MOVE
      *    THESE OUT TO A PARAMETER FILE WITHOUT CHECKING WITH
      *    CLASSIFICATION - THE 0.4/0.2/0.2/0.2 SPLIT IS POLICY, NOT
      *    A TUNING KNOB.
       01  SCORE-WEIGHTS.
           05  W-SPECIALIZATION          PIC 9V99 VALUE 0.40.
           05  W-PROXIMITY               PIC 9V99 VALUE 0.20.
           05  W-LOAD                    PIC 9V99 VALUE 0.20.
           05  W-SUCCESS-RATE            PIC 9V99 VALUE 0.20.
       01  SCORE-WEIGHTS-TBL REDEFINES SCORE-WEIGHTS.
           05  W-WEIGHT-ENTRY            PIC 9V99 OCCURS 4 TIMES.

       01  WS-COMPARE-FIELDS.
           05  WS-NEED-UPPER             PIC X(50).
           05  WS-AVAIL-UPPER            PIC X(50).

      *    SPECIALIZATION-MATCH IS A RATIO - RETAIN FULL WORKING
      *    PRECISION HERE AND ONLY ROUND WHEN THE CALLER STORES A
      *    CONFIDENCE OR SUCCESS-RATE FIELD.
       01  WS-MATCH-RATIO                PIC S9V9(4) COMP-3.
       01  WS-MATCH-RATIO-X REDEFINES WS-MATCH-RATIO.
           05  FILLER                    PIC S9.
           05  WS-MATCH-RATIO-DEC        PIC 9(4).

       01  WS-SUCCESS-RATE-IN            PIC 9V999.
       01  WS-SUCCESS-RATE-IN-X REDEFINES WS-SUCCESS-RATE-IN.
           05  WS-SUCCESS-INT            PIC 9.
           05  WS-SUCCESS-DEC            PIC 999.

       LINKAGE SECTION.
       01  SCORE-CALC-REC.
           05  CALC-TYPE-SW              PIC X.
               88  CALC-STATION             VALUE "S".
               88  CALC-OFFICER             VALUE "O".
           05  AVAIL-SPEC-COUNT           PIC 9(2).
           05  AVAIL-SPECIALIZATIONS      PIC X(50) OCCURS 10 TIMES.
           05  NEED-SPEC-COUNT            PIC 9(2).
           05  NEED-SPECIALIZATIONS       PIC X(50) OCCURS 10 TIMES.
           05  IN-STATION-ZONE            PIC X(50).
           05  IN-INMATE-ZONE             PIC X(50).
           05  IN-CURRENT-LOAD            PIC 9(5).
           05  IN-CAPACITY                PIC 9(5).
           05  IN-SUCCESS-RATE            PIC 9V999.
           05  OUT-SCORE                  PIC S9V9(4).

       01  RETURN-CD                     PIC 9(4) COMP.

       PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
           IF CALC-STATION
               PERFORM 100-CALC-STATION-SCORE THRU 100-EXIT
           ELSE IF CALC-OFFICER
               PERFORM 200-CALC-OFFICER-SCORE THRU 200-EXIT.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-CALC-STATION-SCORE.
           PERFORM 300-SPECIALIZATION-MATCH THRU 300-EXIT.
           PERFORM 400-PROXIMITY-SCORE THRU 400-EXIT.
           PERFORM 500-LOAD-SCORE THRU 500-EXIT.
           PERFORM 600-SUCCESS-SCORE THRU 600-EXIT.

           COMPUTE WS-SCORE =
                 (W-SPECIALIZATION * WS-SPEC-SCORE)
               + (W-PROXIMITY      * WS-PROX-SCORE)
               + (W-LOAD           * WS-LOAD-SCORE)
               + (W-SUCCESS-RATE   * WS-SUCCESS-SCORE).
           MOVE WS-SCORE TO OUT-SCORE.
       100-EXIT.
           EXIT.

       200-CALC-OFFICER-SCORE.
      *    NOTE - NO PROXIMITY TERM FOR OFFICERS.  WEIGHTS TOTAL
      *    0.8, NOT 1.0.  SEE CHANGE LOG 08/05/02.
           PERFORM 300-SPECIALIZATION-MATCH THRU 300-EXIT.
           PERFORM 500-LOAD-SCORE THRU 500-EXIT.
           PERFORM 600-SUCCESS-SCORE THRU 600-EXIT.

           COMPUTE WS-SCORE =
                 (W-SPECIALIZATION * WS-SPEC-SCORE)
               + (W-LOAD           * WS-LOAD-SCORE)
               + (W-SUCCESS-RATE   * WS-SUCCESS-SCORE).
           MOVE WS-SCORE TO OUT-SCORE.
       200-EXIT.
           EXIT.

       300-SPECIALIZATION-MATCH.
      *    NEEDS EMPTY - NEUTRAL SCORE.
           IF NEED-SPEC-COUNT = ZERO
               MOVE .5 TO WS-SPEC-SCORE
               GO TO 300-EXIT.
      *    AVAILABLE EMPTY - NO WAY TO MATCH.
           IF AVAIL-SPEC-COUNT = ZERO
               MOVE 0 TO WS-SPEC-SCORE
               GO TO 300-EXIT.

           MOVE ZERO TO MATCH-COUNT.
           PERFORM 320-CHECK-ONE-NEED THRU 320-EXIT
                   VARYING NEED-SUB FROM 1 BY 1
                     UNTIL NEED-SUB > NEED-SPEC-COUNT.

           COMPUTE WS-MATCH-RATIO ROUNDED =
                 MATCH-COUNT / NEED-SPEC-COUNT.
           MOVE WS-MATCH-RATIO TO WS-SPEC-SCORE.
       300-EXIT.
           EXIT.

       320-CHECK-ONE-NEED.
           MOVE SPACES TO WS-NEED-UPPER.
           MOVE NEED-SPECIALIZATIONS (NEED-SUB) TO WS-NEED-UPPER.
           INSPECT WS-NEED-UPPER CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           PERFORM 340-SCAN-AVAILABLE THRU 340-EXIT
                   VARYING AVAIL-SUB FROM 1 BY 1
                     UNTIL AVAIL-SUB > AVAIL-SPEC-COUNT.
       320-EXIT.
           EXIT.

       340-SCAN-AVAILABLE.
           MOVE SPACES TO WS-AVAIL-UPPER.
           MOVE AVAIL-SPECIALIZATIONS (AVAIL-SUB) TO WS-AVAIL-UPPER.
           INSPECT WS-AVAIL-UPPER CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           IF WS-NEED-UPPER = WS-AVAIL-UPPER
               ADD 1 TO MATCH-COUNT
               MOVE AVAIL-SPEC-COUNT TO AVAIL-SUB.
       340-EXIT.
           EXIT.

       400-PROXIMITY-SCORE.
           IF IN-STATION-ZONE = SPACES OR IN-INMATE-ZONE = SPACES
               MOVE .5 TO WS-PROX-SCORE
               GO TO 400-EXIT.

           MOVE SPACES TO WS-NEED-UPPER.
           MOVE SPACES TO WS-AVAIL-UPPER.
           MOVE IN-STATION-ZONE TO WS-NEED-UPPER.
           MOVE IN-INMATE-ZONE  TO WS-AVAIL-UPPER.
           INSPECT WS-NEED-UPPER CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           INSPECT WS-AVAIL-UPPER CONVERTING
               "abcdefghijklmnopqrstuvwxyz" TO
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           IF WS-NEED-UPPER = WS-AVAIL-UPPER
               MOVE 1 TO WS-PROX-SCORE
           ELSE
               MOVE .3 TO WS-PROX-SCORE.
       400-EXIT.
           EXIT.

       500-LOAD-SCORE.
      *    AVOID DIVIDE BY ZERO - CAPACITY OF ZERO SCORES ZERO.
      *    IF CURRENT-LOAD EVER EXCEEDS CAPACITY THE SCORE GOES
      *    NEGATIVE - THAT IS DELIBERATE, DO NOT CLAMP IT.
           IF IN-CAPACITY = ZERO
               MOVE 0 TO WS-LOAD-SCORE
               GO TO 500-EXIT.

           COMPUTE WS-LOAD-SCORE ROUNDED =
                 1 - (IN-CURRENT-LOAD / IN-CAPACITY).
       500-EXIT.
           EXIT.

       600-SUCCESS-SCORE.
      *    A SUCCESS-RATE OF EXACTLY ZERO MEANS THE FIELD WAS NEVER
      *    SET - USE THE NEUTRAL 0.5 IN THAT CASE, SAME AS A MISSING
      *    SPECIALIZATION LIST.
           IF IN-SUCCESS-RATE = ZERO
               MOVE .5 TO WS-SUCCESS-SCORE
           ELSE
               MOVE IN-SUCCESS-RATE TO WS-SUCCESS-SCORE.
       600-EXIT.
           EXIT.
