      ******************************************************************
      *    COPYBOOK  INMATE                                           *
      *    INMATE MASTER RECORD LAYOUT - INMATE-MASTER FILE           *
      *    ONE RECORD PER BOOKING.  RECORD KEY IS BOOKING-NUMBER.     *
      *    FIELD ORDER AND WIDTHS MATCH THE REGISTRATION SCREEN AND   *
      *    THE CLASSIFICATION/MEDICAL INTAKE PACKET.                  *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    88-08-19  JAS  ORIGINAL LAYOUT FOR PILOT FACILITY.         *
      *    91-03-02  JAS  ADDED GANG-AFFILIATION / RISK FIELDS PER    *
      *                   CLASSIFICATION UNIT REQUEST 91-114.         *
      *    94-11-30  RTW  ADDED PAROLE-ELIGIBILITY-DATE AND           *
      *                   SENTENCE-DURATION-MONTHS FOR PAROLE BOARD.  *
      *    98-06-15  RTW  Y2K - DATES EXPANDED TO CCYYMMDD.           *
      *    02-01-09  MEC  ADDED TOTAL-INCIDENTS/TOTAL-VISITS ROLL-UP  *
      *                   FIELDS FOR THE DAILY DETAIL LOOKUP JOB.     *
      ******************************************************************
       01  INMATE-RECORD.
           05  BOOKING-NUMBER              PIC X(50).
           05  FIRST-NAME                  PIC X(100).
           05  LAST-NAME                   PIC X(100).
           05  MIDDLE-NAME                 PIC X(100).
           05  DATE-OF-BIRTH               PIC 9(8).
      *    BROKEN OUT SO AGE-YEARS CAN PICK UP THE YEAR PORTION
      *    WITHOUT UNSTRINGING THE FIELD EVERY TIME IT IS NEEDED.
           05  DATE-OF-BIRTH-BRK REDEFINES DATE-OF-BIRTH.
               10  DOB-CCYY                    PIC 9(4).
               10  DOB-MM                      PIC 9(2).
               10  DOB-DD                      PIC 9(2).
           05  GENDER                      PIC X(20).
           05  NATIONALITY                 PIC X(50).
           05  NIC                         PIC X(20).
           05  ADDRESS                     PIC X(500).
           05  CONTACT-NUMBER              PIC X(20).
           05  CASE-TYPE                   PIC X(20).
               88  CASE-TYPE-CRIMINAL         VALUE "CRIMINAL".
               88  CASE-TYPE-CIVIL            VALUE "CIVIL".
               88  CASE-TYPE-JUVENILE         VALUE "JUVENILE".
           05  CASE-NUMBER                 PIC X(100).
           05  SENTENCE-START-DATE         PIC 9(8).
      *    BROKEN OUT SO THE UPDATE PROGRAM CAN GET AT THE FULL DATE
      *    FOR DAY-COUNT ARITHMETIC WITHOUT UNSTRINGING EVERY TIME.
           05  SENTENCE-START-DATE-BRK REDEFINES SENTENCE-START-DATE.
               10  SENT-START-CCYY             PIC 9(4).
               10  SENT-START-MM               PIC 9(2).
               10  SENT-START-DD               PIC 9(2).
           05  SENTENCE-END-DATE           PIC 9(8).
           05  SENTENCE-END-DATE-BRK REDEFINES SENTENCE-END-DATE.
               10  SENT-END-CCYY               PIC 9(4).
               10  SENT-END-MM                 PIC 9(2).
               10  SENT-END-DD                 PIC 9(2).
           05  PAROLE-ELIGIBILITY-DATE     PIC 9(8).
           05  SENTENCE-DURATION-MONTHS    PIC 9(4).
           05  CRIME-DESCRIPTION           PIC X(1000).
           05  COURT                       PIC X(100).
           05  JUDGE                       PIC X(100).
           05  SECURITY-LEVEL              PIC X(20).
               88  SECURITY-LEVEL-MINIMUM     VALUE "MINIMUM".
               88  SECURITY-LEVEL-MEDIUM      VALUE "MEDIUM".
               88  SECURITY-LEVEL-MAXIMUM     VALUE "MAXIMUM".
               88  SECURITY-LEVEL-SUPERMAX    VALUE "SUPERMAX".
           05  CURRENT-FACILITY            PIC X(100).
           05  BLOCK                       PIC X(50).
           05  CELL-NUMBER                 PIC X(20).
           05  ADMISSION-DATE              PIC 9(8).
           05  RELEASE-DATE                PIC 9(8).
      *    BROKEN OUT SO THE UPDATE PROGRAM CAN GET AT THE FULL DATE
      *    FOR DAY-COUNT ARITHMETIC WITHOUT UNSTRINGING EVERY TIME.
           05  RELEASE-DATE-BRK REDEFINES RELEASE-DATE.
               10  RELEASE-DATE-BRK-CCYY       PIC 9(4).
               10  RELEASE-DATE-BRK-MM         PIC 9(2).
               10  RELEASE-DATE-BRK-DD         PIC 9(2).
           05  HEIGHT                      PIC X(20).
           05  WEIGHT                      PIC X(20).
           05  EYE-COLOR                   PIC X(50).
           05  HAIR-COLOR                  PIC X(50).
           05  IDENTIFYING-MARKS           PIC X(1000).
           05  TATTOOS                     PIC X(500).
           05  MEDICAL-CONDITIONS          PIC X(200) OCCURS 10 TIMES.
           05  ALLERGIES                   PIC X(200) OCCURS 10 TIMES.
           05  MEDICATIONS                 PIC X(200) OCCURS 10 TIMES.
           05  BLOOD-TYPE                  PIC X(20).
           05  RISK-LEVEL                  PIC X(50).
           05  RISK-HISTORY                PIC X(200) OCCURS 10 TIMES.
           05  GANG-AFFILIATION-FLAG       PIC X VALUE "N".
               88  GANG-AFFILIATED            VALUE "Y".
               88  NOT-GANG-AFFILIATED        VALUE "N".
           05  GANG-NAME                   PIC X(200).
           05  VIOLENT-HISTORY-FLAG        PIC X VALUE "N".
               88  HAS-VIOLENT-HISTORY        VALUE "Y".
           05  ESCAPE-RISK-FLAG            PIC X VALUE "N".
               88  IS-ESCAPE-RISK             VALUE "Y".
           05  SUICIDE-RISK-FLAG           PIC X VALUE "N".
               88  IS-SUICIDE-RISK            VALUE "Y".
           05  INMATE-STATUS               PIC X(20).
               88  STATUS-ACTIVE              VALUE "ACTIVE".
               88  STATUS-RELEASED            VALUE "RELEASED".
               88  STATUS-TRANSFERRED         VALUE "TRANSFERRED".
               88  STATUS-DECEASED            VALUE "DECEASED".
               88  STATUS-ESCAPED             VALUE "ESCAPED".
               88  STATUS-ON-PAROLE           VALUE "ON_PAROLE".
               88  STATUS-MEDICAL-LEAVE       VALUE "MEDICAL_LEAVE".
               88  STATUS-COURT-APPEARANCE    VALUE "COURT_APPEARANCE".
      *    HIGH-RISK PREDICATE SHARED BY THE SEARCH FILTER AND THE
      *    HIGH-RISK LISTING - ESCAPE-RISK-FLAG = Y OR VIOLENT-
      *    HISTORY-FLAG = Y.  KEEP THE TWO 88s ABOVE IN SYNC WITH
      *    ANY CHANGE HERE.
           05  PHOTO-URL                   PIC X(500).
           05  FINGERPRINTS-URL            PIC X(500).
           05  NOTES                       PIC X(1000).
           05  CREATED-AT                  PIC 9(14).
           05  UPDATED-AT                  PIC 9(14).
           05  CREATED-BY                  PIC X(100).
           05  UPDATED-BY                  PIC X(100).
           05  TOTAL-INCIDENTS             PIC 9(5).
           05  TOTAL-VISITS                PIC 9(5).
           05  AGE-YEARS                   PIC 9(3).
           05  DAYS-SERVED                 PIC S9(5).
           05  DAYS-REMAINING              PIC S9(5).
           05  FILLER                      PIC X(50).
