      ******************************************************************
      *    COPYBOOK  NOTIFY                                           *
      *    FIXED AUDIT-LINE LAYOUT WRITTEN TO NOTIFY-FILE EVERY TIME   *
      *    A REGISTRY OR REHAB PROGRAM RAISES ONE OF THE EVENTS THAT   *
      *    WOULD, ON THE ON-LINE SIDE OF THE HOUSE, GO OUT ON THE      *
      *    MESSAGE BUS.  BATCH SIDE JUST LOGS THE DECISION - NO        *
      *    TRANSPORT IS INVOLVED HERE.                                *
      ******************************************************************
       01  NOTIFY-REC.
           05  NOTIFY-EVENT-TYPE     PIC X(20).
               88  NOTIFY-INMATE-ADMITTED     VALUE "INMATE-ADMITTED".
               88  NOTIFY-INMATE-RELEASED     VALUE "INMATE-RELEASED".
               88  NOTIFY-INMATE-TRANSFERRED  VALUE "INMATE-TRANSFERRED".
               88  NOTIFY-RECOMMENDATION-NEW  VALUE "RECOMMENDATION-NEW".
               88  NOTIFY-PROGRESS-UPDATED    VALUE "PROGRESS-UPDATED".
               88  NOTIFY-MEDREPORT-LOGGED    VALUE "MEDREPORT-LOGGED".
               88  NOTIFY-COUNSNOTE-LOGGED    VALUE "COUNSNOTE-LOGGED".
           05  NOTIFY-KEY            PIC X(50).
           05  NOTIFY-TIMESTAMP      PIC 9(14).
           05  NOTIFY-TEXT           PIC X(80).
           05  FILLER                PIC X(30) VALUE SPACES.
