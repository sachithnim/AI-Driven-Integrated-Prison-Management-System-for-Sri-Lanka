       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  REHASSGN                                   *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    REHABILITATION ASSIGNMENT ENGINE.  DRIVES FOUR OPERATIONS   *
      *    OFF ONE TRANSACTION FEED (REHATRAN) KEYED BY RTRANS-TYPE -  *
      *    RECOMMEND A PROGRAM/STATION/OFFICER FOR AN INMATE, POST     *
      *    PROGRESS AGAINST AN EXISTING RECOMMENDATION, AND LOG        *
      *    MEDICAL REPORTS AND COUNSELING NOTES.  THE STATION,         *
      *    OFFICER AND PROGRAM CATALOGS ARE SMALL REFERENCE FILES -    *
      *    ALL THREE ARE READ WHOLLY INTO WORKING STORAGE AT           *
      *    HOUSEKEEPING AND SCORED IN MEMORY ONE INMATE AT A TIME.     *
      *    SCORING ARITHMETIC LIVES IN CALLED SUBPROGRAM SCORCALC;     *
      *    THE SUITABILITY-GROUP TO PROGRAM-TYPE RULE TABLE LIVES IN   *
      *    CALLED SUBPROGRAM FALLBACK - NEITHER IS CARRIED IN-LINE     *
      *    HERE SO INMLIST/INMLKUP-STYLE REPORT PROGRAMS COULD SHARE   *
      *    THEM LATER IF THE CATALOG EVER GROWS A SECOND CONSUMER.     *
      ******************************************************************
       PROGRAM-ID.  REHASSGN.
       AUTHOR. MARY E. CONALLY.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 03/15/09.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    03/15/09  MEC  0512  ORIGINAL - STATION/OFFICER/PROGRAM
      *                         CATALOGS MOVED ONTO OUR OWN FILES (SEE
      *                         RSTATION/MEDOFFCR/PROGCAT COPYBOOK
      *                         BANNERS).  THIS PROGRAM REPLACES THE
      *                         MANUAL CLASSIFICATION WORKSHEET THE
      *                         UNIT WAS FILLING OUT BY HAND.
      *    06/02/09  MEC  0516  ADDED SCORCALC AS A CALLED SUBPROGRAM -
      *                         ZONE/LOAD/SPECIALIZATION-MATCH/SUCCESS-
      *                         RATE WEIGHTING WAS ORIGINALLY IN-LINE
      *                         HERE AND WAS PULLED OUT WHEN THE UNIT
      *                         ASKED FOR THE SAME WEIGHTS ON A
      *                         PROPOSED OFFICER-ONLY RE-SCORE JOB THAT
      *                         NEVER GOT BUILT.
      *    11/18/09  MEC  0521  ADDED THE OFFICER ASSIGNED-STATION-ID
      *                         FILTER - UNIT WAS GETTING OFFICER
      *                         RECOMMENDATIONS OUT OF THE INMATE'S
      *                         ASSIGNED BUILDING.  FALLS BACK TO AN
      *                         UNFILTERED SCORE WHEN NO STATION WAS
      *                         CHOSEN (NO OPEN STATIONS ON FILE).
      *    02/09/10  MEC  0524  ADDED FALLBACK SUBPROGRAM AND THE
      *                         REHAB-PROFILE-FILE AUTO-CREATE PATH -
      *                         FIRST RECOMMENDATION RUN FOR A NEW
      *                         INMATE NO LONGER REQUIRES A SEPARATE
      *                         INTAKE SCREEN TRANSACTION.
      *    07/14/10  PLR  0529  ADDED PROGRESS-POSTING, MEDICAL REPORT
      *                         AND COUNSELING NOTE TRANSACTION TYPES
      *                         (RTRANS-TYPE PG/MR/CN) SO THE UNIT CAN
      *                         FEED ALL FOUR REHAB TRANSACTIONS
      *                         THROUGH ONE NIGHTLY STEP INSTEAD OF
      *                         FOUR SEPARATE JCL STEPS.
      *    04/05/11  MEC  0533  RECOMMENDATION-FILE CHANGED FROM
      *                         SEQUENTIAL APPEND TO INDEXED/DYNAMIC SO
      *                         A PROGRESS POSTING AT 100 PCT CAN REWRITE
      *                         THE ORIGINAL RECOMMENDATION TO COMPLETED
      *                         STATUS INSTEAD OF LEAVING IT PENDING
      *                         FOREVER.  HIGH-KEY PRE-SCAN AT 090 SEEDS
      *                         THE NEXT SURROGATE ID FOR THE RUN.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT REHAB-TRANS-FILE
           ASSIGN TO UT-S-REHTRAN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TRCODE.

           SELECT REHAB-STATION-FILE
           ASSIGN TO UT-S-RSTATN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS STCODE.

           SELECT MEDICAL-OFFICER-FILE
           ASSIGN TO UT-S-MEDOFR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS MOCODE.

           SELECT PROGRAM-CATALOG-FILE
           ASSIGN TO UT-S-PROGCT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PCCODE.

           SELECT PROGRESS-LOG-FILE
           ASSIGN TO UT-S-PROGLG
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PLCODE.

           SELECT MEDICAL-REPORT-FILE
           ASSIGN TO UT-S-MEDRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS MRCODE.

           SELECT COUNSELING-NOTE-FILE
           ASSIGN TO UT-S-COUNSN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CNCODE.

           SELECT NOTIFY-FILE
           ASSIGN TO UT-S-NOTIFY
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS NFCODE.

           SELECT REHAB-PROFILE-FILE
                  ASSIGN       TO REHABPRF
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS INMATE-ID OF REHAB-PROFILE-RECORD
                  FILE STATUS  IS RPCODE.

           SELECT RECOMMENDATION-FILE
                  ASSIGN       TO RECOMEND
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS DYNAMIC
                  RECORD KEY   IS RECOMMENDATION-ID OF RECOMMENDATION-RECORD
                  FILE STATUS  IS RCCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  REHAB-TRANS-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 1326 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS REHAB-TRANS-FILE-REC.
       01  REHAB-TRANS-FILE-REC  PIC X(1326).

       FD  NOTIFY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 194 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NOTIFY-FILE-REC.
       01  NOTIFY-FILE-REC  PIC X(194).

       FD  REHAB-STATION-FILE
           RECORD CONTAINS 795 CHARACTERS
           DATA RECORD IS REHAB-STATION-RECORD.
           COPY RSTATION.

       FD  MEDICAL-OFFICER-FILE
           RECORD CONTAINS 684 CHARACTERS
           DATA RECORD IS MEDICAL-OFFICER-RECORD.
           COPY MEDOFFCR.

       FD  PROGRAM-CATALOG-FILE
           RECORD CONTAINS 1673 CHARACTERS
           DATA RECORD IS PROGRAM-RECORD.
           COPY PROGCAT.

       FD  REHAB-PROFILE-FILE
           RECORD CONTAINS 1251 CHARACTERS
           DATA RECORD IS REHAB-PROFILE-RECORD.
           COPY REHABPRF.

       FD  RECOMMENDATION-FILE
           RECORD CONTAINS 1157 CHARACTERS
           DATA RECORD IS RECOMMENDATION-RECORD.
           COPY RECOMEND.

       FD  PROGRESS-LOG-FILE
           RECORD CONTAINS 1202 CHARACTERS
           DATA RECORD IS PROGRESS-LOG-RECORD.
           COPY PROGRLOG.

       FD  MEDICAL-REPORT-FILE
           RECORD CONTAINS 1623 CHARACTERS
           DATA RECORD IS MEDICAL-REPORT-RECORD.
           COPY MEDREPRT.

       FD  COUNSELING-NOTE-FILE
           RECORD CONTAINS 1645 CHARACTERS
           DATA RECORD IS COUNSELING-NOTE-RECORD.
           COPY COUNSNOT.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  TRCODE                  PIC X(2).
           05  STCODE                  PIC X(2).
           05  MOCODE                  PIC X(2).
           05  PCCODE                  PIC X(2).
           05  PLCODE                  PIC X(2).
           05  MRCODE                  PIC X(2).
           05  CNCODE                  PIC X(2).
           05  NFCODE                  PIC X(2).
           05  RPCODE                  PIC X(2).
           05  RCCODE                  PIC X(2).
               88 RC-EOF                  VALUE "10".

           COPY REHATRAN.
           COPY NOTIFY.

       01  FLAGS-AND-SWITCHES.
           05  MORE-TRANS-SW           PIC X(01) VALUE "Y".
               88 NO-MORE-TRANS           VALUE "N".
           05  MORE-STATIONS-SW        PIC X(01) VALUE "Y".
               88 NO-MORE-STATIONS        VALUE "N".
           05  MORE-OFFICERS-SW        PIC X(01) VALUE "Y".
               88 NO-MORE-OFFICERS        VALUE "N".
           05  MORE-PROGRAMS-SW        PIC X(01) VALUE "Y".
               88 NO-MORE-PROGRAMS        VALUE "N".
           05  PROGRAM-FOUND-SW        PIC X(01) VALUE "N".
               88 PROGRAM-FOUND           VALUE "Y".
           05  STATION-CAND-SW         PIC X(01) VALUE "N".
               88 STATION-HAS-CANDIDATE   VALUE "Y".
               88 STATION-NO-CANDIDATE    VALUE "N".
           05  OFFICER-CAND-SW         PIC X(01) VALUE "N".
               88 OFFICER-HAS-CANDIDATE   VALUE "Y".
               88 OFFICER-NO-CANDIDATE    VALUE "N".

       01  COUNTERS-AND-ACCUMULATORS.
           05 TRANS-READ               PIC 9(7) COMP.
           05 RECOMMENDS-WRITTEN       PIC 9(7) COMP.
           05 TRANS-REJECTED           PIC 9(7) COMP.
           05 PROGRESS-POSTED          PIC 9(7) COMP.
           05 RECOMMENDS-COMPLETED     PIC 9(7) COMP.
           05 MEDREPORTS-LOGGED        PIC 9(7) COMP.
           05 COUNSNOTES-LOGGED        PIC 9(7) COMP.

      *    TODAY'S DATE, WINDOWED TO CCYYMMDD - SAME WINDOWING RULE AS
      *    THE REST OF THE REGISTRY SUITE (SEE INMUPDT Y2K ENTRY).
       01  WS-TODAY-CCYYMMDD           PIC 9(8).
       01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.
           05  WS-TODAY-CCYY           PIC 9(4).
           05  WS-TODAY-MM             PIC 9(2).
           05  WS-TODAY-DD             PIC 9(2).
       01  WS-DATE-6                   PIC 9(6).
       01  WS-DATE-6-BRK REDEFINES WS-DATE-6.
           05  WS-DATE-6-YY            PIC 9(2).
           05  WS-DATE-6-MM            PIC 9(2).
           05  WS-DATE-6-DD            PIC 9(2).

      *    SCORE DISPLAY WORK AREA - USED ONLY TO BREAK THE WINNING
      *    STATION/OFFICER SCORE APART FOR THE SIGN/DECIMAL TRACE
      *    DISPLAY IN 600-WRITE-RECOMMENDATION-RTN.
       01  WS-DISPLAY-SCORE            PIC S9V9(4) COMP-3.
       01  WS-DISPLAY-SCORE-X REDEFINES WS-DISPLAY-SCORE.
           05  WS-DISPLAY-SCORE-SIGN   PIC S9.
           05  WS-DISPLAY-SCORE-DEC    PIC 9(4).

       01  WS-INMATE-ZONE               PIC X(50).
       01  WS-STATION-BEST-SCORE        PIC S9V9(4).
       01  WS-OFFICER-BEST-SCORE        PIC S9V9(4).

      *    STATION REFERENCE TABLE - REHAB-STATION-FILE READ WHOLLY IN
      *    AT HOUSEKEEPING (SEE 060/065 BELOW), SCORED AGAINST EACH
      *    RECOMMENDATION IN MEMORY.
       01  STATION-TABLE.
           05  STATION-ENTRY OCCURS 200 TIMES.
               10  ST-STATION-ID           PIC 9(9).
               10  ST-STATION-NAME         PIC X(100).
               10  ST-ZONE                 PIC X(50).
               10  ST-CAPACITY             PIC 9(5).
               10  ST-CURRENT-LOAD         PIC 9(5).
               10  ST-SPECIALIZATIONS      PIC X(50) OCCURS 10 TIMES.
               10  ST-SPECIALIZATION-COUNT PIC 9(2).
               10  ST-SUCCESS-RATE         PIC 9V999.
               10  ST-ACTIVE-FLAG          PIC X.
       01  STATION-COUNT                PIC 9(3) COMP.

      *    MEDICAL OFFICER REFERENCE TABLE - LOADED AND SCORED THE
      *    SAME WAY AS STATION-TABLE ABOVE.
       01  OFFICER-TABLE.
           05  OFFICER-ENTRY OCCURS 500 TIMES.
               10  OF-OFFICER-REC-ID       PIC 9(9).
               10  OF-OFFICER-ID           PIC X(30).
               10  OF-SPECIALIZATIONS      PIC X(50) OCCURS 10 TIMES.
               10  OF-SPECIALIZATION-COUNT PIC 9(2).
               10  OF-ASSIGNED-STATION-ID  PIC 9(9).
               10  OF-CURRENT-LOAD         PIC 9(5).
               10  OF-MAX-CAPACITY         PIC 9(5).
               10  OF-SUCCESS-RATE         PIC 9V999.
               10  OF-ACTIVE-FLAG          PIC X.
       01  OFFICER-COUNT                PIC 9(3) COMP.

      *    PROGRAM CATALOG REFERENCE TABLE - NOT SCORED, JUST SCANNED
      *    FOR THE FIRST ACTIVE ENTRY OF FALLBACK'S CHOSEN TYPE.
       01  PROGRAM-TABLE.
           05  PROGRAM-ENTRY OCCURS 100 TIMES.
               10  PT-PROGRAM-ID           PIC 9(9).
               10  PT-PROGRAM-TYPE         PIC X(30).
               10  PT-DURATION-WEEKS       PIC 9(3).
               10  PT-CAPACITY             PIC 9(5).
               10  PT-CURRENT-ENROLL       PIC 9(5).
               10  PT-ACTIVE-FLAG          PIC X.
       01  PROGRAM-COUNT                PIC 9(3) COMP.

      *    TABLE-LOOP SUBSCRIPTS - PLAIN COMP, NOT INDEXED BY, PER
      *    THIS SHOP'S OWN STYLE (SEE SCORCALC/FALLBACK).
       01  STA-IDX                      PIC 9(3) COMP.
       01  OFF-IDX                      PIC 9(3) COMP.
       01  PRG-IDX                      PIC 9(3) COMP.
       01  WS-COPY-SUB                  PIC 9(2) COMP.

      *    THE VARYING VERB INCREMENTS ITS CONTROL VARIABLE AFTER THE
      *    LOOP BODY RUNS - BY THE TIME A SCORING OR MATCHING LOOP
      *    STOPS, STA-IDX/OFF-IDX/PRG-IDX NO LONGER POINT AT THE ENTRY
      *    THAT WON.  THESE HOLD THE WINNING SUBSCRIPT, CAPTURED
      *    INSIDE THE LOOP BODY AT THE MOMENT OF THE MATCH.
       01  WS-STATION-SUB               PIC 9(3) COMP.
       01  WS-OFFICER-SUB               PIC 9(3) COMP.
       01  WS-PROGRAM-SUB               PIC 9(3) COMP.

       01  WS-NEXT-RECOMMENDATION-ID    PIC 9(9) COMP.
       01  WS-NEXT-REPORT-ID            PIC 9(9) COMP.
       01  WS-NEXT-NOTE-ID              PIC 9(9) COMP.

      *    CALL AREA FOR SCORCALC - FIELD ORDER, PICTURES AND USAGE
      *    MUST STAY IN LOCK STEP WITH SCORCALC'S OWN LINKAGE SECTION.
      *    NEED-SPEC-COUNT/NEED-SPECIALIZATIONS ARE LOADED ONCE PER
      *    INMATE BY 225-DERIVE-NEEDS-AND-ZONE AND REUSED ACROSS EVERY
      *    STATION AND OFFICER CANDIDATE.
       01  WS-SCORE-CALC-REC.
           05  WS-CALC-TYPE-SW           PIC X.
               88  WS-CALC-STATION          VALUE "S".
               88  WS-CALC-OFFICER          VALUE "O".
           05  WS-AVAIL-SPEC-COUNT       PIC 9(2).
           05  WS-AVAIL-SPECIALIZATIONS  PIC X(50) OCCURS 10 TIMES.
           05  WS-NEED-SPEC-COUNT        PIC 9(2).
           05  WS-NEED-SPECIALIZATIONS   PIC X(50) OCCURS 10 TIMES.
           05  WS-IN-STATION-ZONE        PIC X(50).
           05  WS-IN-INMATE-ZONE         PIC X(50).
           05  WS-IN-CURRENT-LOAD        PIC 9(5).
           05  WS-IN-CAPACITY            PIC 9(5).
           05  WS-IN-SUCCESS-RATE        PIC 9V999.
           05  WS-OUT-SCORE              PIC S9V9(4).
       01  WS-SCORCALC-RETURN-CD         PIC 9(4) COMP.

      *    CALL AREA FOR FALLBACK - SAME LOCK-STEP RULE AS ABOVE.
       01  WS-FALLBACK-REC.
           05  WS-IN-SUITABILITY-GROUP   PIC X(50).
           05  WS-OUT-PROGRAM-TYPE       PIC X(30).
           05  WS-OUT-PROGRAM-NAME       PIC X(100).
           05  WS-OUT-DURATION-WEEKS     PIC 9(3).
           05  WS-OUT-PROGRAM-SCORE      PIC 9V999.
           05  WS-OUT-REASON             PIC X(1000).
           05  WS-OUT-EXPLANATION        PIC X(80).
           05  WS-OUT-CONFIDENCE         PIC 9V999.
       01  WS-FALLBACK-RETURN-CD         PIC 9(4) COMP.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-TRANS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB REHASSGN ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE 0 TO STATION-COUNT.
           MOVE 0 TO OFFICER-COUNT.
           MOVE 0 TO PROGRAM-COUNT.
           PERFORM 150-GET-TODAYS-DATE THRU 150-EXIT.
           PERFORM 050-OPEN-FILES THRU 050-EXIT.
           PERFORM 060-LOAD-STATION-TABLE THRU 060-EXIT.
           PERFORM 070-LOAD-OFFICER-TABLE THRU 070-EXIT.
           PERFORM 080-LOAD-PROGRAM-TABLE THRU 080-EXIT.
           PERFORM 090-FIND-HIGH-RECOMMENDATION-ID THRU 090-EXIT.
           MOVE 0 TO WS-NEXT-REPORT-ID.
           MOVE 0 TO WS-NEXT-NOTE-ID.
           PERFORM 900-READ-TRANS THRU 900-EXIT.
       000-EXIT.
           EXIT.

       150-GET-TODAYS-DATE.
           MOVE "150-GET-TODAYS-DATE" TO PARA-NAME.
           ACCEPT WS-DATE-6 FROM DATE.
           IF WS-DATE-6-YY < 50
               COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-6-YY
           ELSE
               COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-6-YY.
           MOVE WS-DATE-6-MM TO WS-TODAY-MM.
           MOVE WS-DATE-6-DD TO WS-TODAY-DD.
       150-EXIT.
           EXIT.

       050-OPEN-FILES.
           MOVE "050-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT REHAB-TRANS-FILE, REHAB-STATION-FILE,
                      MEDICAL-OFFICER-FILE, PROGRAM-CATALOG-FILE.
           OPEN OUTPUT SYSOUT, NOTIFY-FILE, PROGRESS-LOG-FILE,
                       MEDICAL-REPORT-FILE, COUNSELING-NOTE-FILE.
           OPEN I-O REHAB-PROFILE-FILE, RECOMMENDATION-FILE.
       050-EXIT.
           EXIT.

       060-LOAD-STATION-TABLE.
           MOVE "060-LOAD-STATION-TABLE" TO PARA-NAME.
           PERFORM 065-LOAD-ONE-STATION THRU 065-EXIT
                   UNTIL NO-MORE-STATIONS.
       060-EXIT.
           EXIT.

       065-LOAD-ONE-STATION.
           MOVE "065-LOAD-ONE-STATION" TO PARA-NAME.
           READ REHAB-STATION-FILE
               AT END
                   MOVE "N" TO MORE-STATIONS-SW
                   GO TO 065-EXIT
           END-READ.
           ADD +1 TO STATION-COUNT.
           MOVE STATION-ID OF REHAB-STATION-RECORD
                                     TO ST-STATION-ID (STATION-COUNT).
           MOVE STATION-NAME              TO ST-STATION-NAME (STATION-COUNT).
           MOVE ZONE OF REHAB-STATION-RECORD
                                     TO ST-ZONE (STATION-COUNT).
           MOVE CAPACITY OF REHAB-STATION-RECORD
                                     TO ST-CAPACITY (STATION-COUNT).
           MOVE CURRENT-LOAD OF REHAB-STATION-RECORD
                                     TO ST-CURRENT-LOAD (STATION-COUNT).
           MOVE SPECIALIZATION-COUNT OF REHAB-STATION-RECORD
                                TO ST-SPECIALIZATION-COUNT (STATION-COUNT).
           MOVE SUCCESS-RATE OF REHAB-STATION-RECORD
                                     TO ST-SUCCESS-RATE (STATION-COUNT).
           MOVE ACTIVE-FLAG OF REHAB-STATION-RECORD
                                     TO ST-ACTIVE-FLAG (STATION-COUNT).
           PERFORM 067-COPY-STATION-SPECS THRU 067-EXIT
                   VARYING WS-COPY-SUB FROM 1 BY 1
                     UNTIL WS-COPY-SUB > 10.
       065-EXIT.
           EXIT.

       067-COPY-STATION-SPECS.
           MOVE SPECIALIZATIONS OF REHAB-STATION-RECORD (WS-COPY-SUB)
                TO ST-SPECIALIZATIONS (STATION-COUNT, WS-COPY-SUB).
       067-EXIT.
           EXIT.

       070-LOAD-OFFICER-TABLE.
           MOVE "070-LOAD-OFFICER-TABLE" TO PARA-NAME.
           PERFORM 075-LOAD-ONE-OFFICER THRU 075-EXIT
                   UNTIL NO-MORE-OFFICERS.
       070-EXIT.
           EXIT.

       075-LOAD-ONE-OFFICER.
           MOVE "075-LOAD-ONE-OFFICER" TO PARA-NAME.
           READ MEDICAL-OFFICER-FILE
               AT END
                   MOVE "N" TO MORE-OFFICERS-SW
                   GO TO 075-EXIT
           END-READ.
           ADD +1 TO OFFICER-COUNT.
           MOVE OFFICER-REC-ID OF MEDICAL-OFFICER-RECORD
                                     TO OF-OFFICER-REC-ID (OFFICER-COUNT).
           MOVE OFFICER-ID OF MEDICAL-OFFICER-RECORD
                                     TO OF-OFFICER-ID (OFFICER-COUNT).
           MOVE SPECIALIZATION-COUNT OF MEDICAL-OFFICER-RECORD
                                TO OF-SPECIALIZATION-COUNT (OFFICER-COUNT).
           MOVE ASSIGNED-STATION-ID
                                TO OF-ASSIGNED-STATION-ID (OFFICER-COUNT).
           MOVE CURRENT-LOAD OF MEDICAL-OFFICER-RECORD
                                     TO OF-CURRENT-LOAD (OFFICER-COUNT).
           MOVE MAX-CAPACITY           TO OF-MAX-CAPACITY (OFFICER-COUNT).
           MOVE SUCCESS-RATE OF MEDICAL-OFFICER-RECORD
                                     TO OF-SUCCESS-RATE (OFFICER-COUNT).
           MOVE ACTIVE-FLAG OF MEDICAL-OFFICER-RECORD
                                     TO OF-ACTIVE-FLAG (OFFICER-COUNT).
           PERFORM 077-COPY-OFFICER-SPECS THRU 077-EXIT
                   VARYING WS-COPY-SUB FROM 1 BY 1
                     UNTIL WS-COPY-SUB > 10.
       075-EXIT.
           EXIT.

       077-COPY-OFFICER-SPECS.
           MOVE SPECIALIZATIONS OF MEDICAL-OFFICER-RECORD (WS-COPY-SUB)
                TO OF-SPECIALIZATIONS (OFFICER-COUNT, WS-COPY-SUB).
       077-EXIT.
           EXIT.

       080-LOAD-PROGRAM-TABLE.
           MOVE "080-LOAD-PROGRAM-TABLE" TO PARA-NAME.
           PERFORM 085-LOAD-ONE-PROGRAM THRU 085-EXIT
                   UNTIL NO-MORE-PROGRAMS.
       080-EXIT.
           EXIT.

       085-LOAD-ONE-PROGRAM.
           MOVE "085-LOAD-ONE-PROGRAM" TO PARA-NAME.
           READ PROGRAM-CATALOG-FILE
               AT END
                   MOVE "N" TO MORE-PROGRAMS-SW
                   GO TO 085-EXIT
           END-READ.
           ADD +1 TO PROGRAM-COUNT.
           MOVE PROGRAM-ID OF PROGRAM-RECORD
                                       TO PT-PROGRAM-ID (PROGRAM-COUNT).
           MOVE PROGRAM-TYPE           TO PT-PROGRAM-TYPE (PROGRAM-COUNT).
           MOVE DURATION-WEEKS
                                   TO PT-DURATION-WEEKS (PROGRAM-COUNT).
           MOVE CAPACITY OF PROGRAM-RECORD
                                       TO PT-CAPACITY (PROGRAM-COUNT).
           MOVE CURRENT-ENROLLMENT
                                   TO PT-CURRENT-ENROLL (PROGRAM-COUNT).
           MOVE ACTIVE-FLAG OF PROGRAM-RECORD
                                       TO PT-ACTIVE-FLAG (PROGRAM-COUNT).
       085-EXIT.
           EXIT.

      *    HIGH-KEY PRE-SCAN OF RECOMMENDATION-FILE.  ACCESS MODE IS
      *    DYNAMIC SO THIS SEQUENTIAL PASS CAN RUN AT HOUSEKEEPING AND
      *    THE REST OF THE JOB CAN STILL DO KEYED RANDOM I-O AGAINST
      *    THE SAME FILE.  SEEDS WS-NEXT-RECOMMENDATION-ID SO CREATES
      *    LATER IN THE RUN DO NOT COLLIDE WITH A PRIOR RUN'S KEYS.
       090-FIND-HIGH-RECOMMENDATION-ID.
           MOVE "090-FIND-HIGH-RECOMMENDATION-ID" TO PARA-NAME.
           MOVE 0 TO WS-NEXT-RECOMMENDATION-ID.
           PERFORM 095-SCAN-ONE-RECOMMENDATION THRU 095-EXIT
                   UNTIL RC-EOF.
       090-EXIT.
           EXIT.

       095-SCAN-ONE-RECOMMENDATION.
           MOVE "095-SCAN-ONE-RECOMMENDATION" TO PARA-NAME.
           READ RECOMMENDATION-FILE NEXT RECORD
               AT END
                   CONTINUE
               NOT AT END
                   IF RECOMMENDATION-ID OF RECOMMENDATION-RECORD
                        > WS-NEXT-RECOMMENDATION-ID
                       MOVE RECOMMENDATION-ID OF RECOMMENDATION-RECORD
                            TO WS-NEXT-RECOMMENDATION-ID
                   END-IF
           END-READ.
       095-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF RTRANS-RECOMMEND
               PERFORM 200-GET-OR-CREATE-PROFILE-RTN THRU 200-EXIT
               PERFORM 225-DERIVE-NEEDS-AND-ZONE THRU 225-EXIT
               PERFORM 250-GET-RECOMMENDATION-RTN THRU 250-EXIT
               PERFORM 300-SELECT-PROGRAM-RTN THRU 300-EXIT
               IF PROGRAM-FOUND
                   PERFORM 400-SCORE-STATIONS-RTN THRU 400-EXIT
                   PERFORM 500-SCORE-OFFICERS-RTN THRU 500-EXIT
                   PERFORM 600-WRITE-RECOMMENDATION-RTN THRU 600-EXIT
               END-IF
           ELSE IF RTRANS-PROGRESS
               PERFORM 700-POST-PROGRESS-RTN THRU 700-EXIT
           ELSE IF RTRANS-MEDREPORT
               PERFORM 800-POST-MEDNOTE-RTN THRU 800-EXIT
           ELSE IF RTRANS-COUNSNOTE
               PERFORM 850-POST-COUNSNOTE-RTN THRU 850-EXIT.

           PERFORM 900-READ-TRANS THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-GET-OR-CREATE-PROFILE-RTN.
           MOVE "200-GET-OR-CREATE-PROFILE-RTN" TO PARA-NAME.
           MOVE RTRANS-INMATE-ID TO INMATE-ID OF REHAB-PROFILE-RECORD.
           READ REHAB-PROFILE-FILE
               INVALID KEY
                   PERFORM 210-CREATE-NEW-PROFILE THRU 210-EXIT
           END-READ.
       200-EXIT.
           EXIT.

       210-CREATE-NEW-PROFILE.
           MOVE "210-CREATE-NEW-PROFILE" TO PARA-NAME.
           INITIALIZE REHAB-PROFILE-RECORD.
           MOVE RTRANS-INMATE-ID TO INMATE-ID OF REHAB-PROFILE-RECORD.
           MOVE "general"        TO SUITABILITY-GROUP.
           IF RTRANS-ZONE = SPACES
               MOVE "general"    TO ZONE OF REHAB-PROFILE-RECORD
           ELSE
               MOVE RTRANS-ZONE  TO ZONE OF REHAB-PROFILE-RECORD
           END-IF.
           MOVE .500             TO RISK-SCORE.
           MOVE WS-TODAY-CCYYMMDD TO CREATED-AT OF REHAB-PROFILE-RECORD (1:8).
           MOVE 0                 TO CREATED-AT OF REHAB-PROFILE-RECORD (9:6).
           MOVE CREATED-AT OF REHAB-PROFILE-RECORD TO LAST-UPDATED.
           WRITE REHAB-PROFILE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM WRITING REHAB-PROFILE-FILE"
                                          TO ABEND-REASON
                   MOVE RPCODE            TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-WRITE.
       210-EXIT.
           EXIT.

      *    THE INMATE'S "NEED" IS DRIVEN OFF THE PROFILE'S OWN
      *    SUITABILITY-GROUP - A SINGLE-ENTRY NEED LIST IS ALL
      *    SCORCALC REQUIRES TO SCORE A SPECIALIZATION MATCH.
       225-DERIVE-NEEDS-AND-ZONE.
           MOVE "225-DERIVE-NEEDS-AND-ZONE" TO PARA-NAME.
           MOVE 1 TO WS-NEED-SPEC-COUNT.
           MOVE SUITABILITY-GROUP TO WS-NEED-SPECIALIZATIONS (1).
           IF ZONE OF REHAB-PROFILE-RECORD = SPACES
               MOVE "general" TO WS-INMATE-ZONE
           ELSE
               MOVE ZONE OF REHAB-PROFILE-RECORD TO WS-INMATE-ZONE
           END-IF.
       225-EXIT.
           EXIT.

       250-GET-RECOMMENDATION-RTN.
           MOVE "250-GET-RECOMMENDATION-RTN" TO PARA-NAME.
           MOVE SUITABILITY-GROUP TO WS-IN-SUITABILITY-GROUP.
           CALL "FALLBACK" USING WS-FALLBACK-REC, WS-FALLBACK-RETURN-CD.
       250-EXIT.
           EXIT.

      *    SCANS THE PROGRAM CATALOG FOR THE FIRST ACTIVE PROGRAM OF
      *    FALLBACK'S CHOSEN TYPE.  NO ACTIVE PROGRAM OF THAT TYPE ON
      *    FILE IS A REJECT-AND-CONTINUE, NOT AN ABEND - SAME SHOP
      *    CONVENTION AS INMEDIT'S CROSS-FILE-EDIT REJECTS AND
      *    REHASSGN'S OWN REJECT-AND-CONTINUE PATH.
       300-SELECT-PROGRAM-RTN.
           MOVE "300-SELECT-PROGRAM-RTN" TO PARA-NAME.
           MOVE "N" TO PROGRAM-FOUND-SW.
           MOVE 0   TO WS-PROGRAM-SUB.
           PERFORM 310-CHECK-ONE-PROGRAM THRU 310-EXIT
                   VARYING PRG-IDX FROM 1 BY 1
                     UNTIL PRG-IDX > PROGRAM-COUNT OR PROGRAM-FOUND.
           IF NOT PROGRAM-FOUND
               MOVE SPACES TO SYSOUT-REC
               STRING "*** NO ACTIVE PROGRAM OF TYPE "
                            DELIMITED BY SIZE
                      WS-OUT-PROGRAM-TYPE   DELIMITED BY SPACE
                      " - INMATE "          DELIMITED BY SIZE
                      RTRANS-INMATE-ID      DELIMITED BY SPACE
                      INTO SYSOUT-REC
               END-STRING
               WRITE SYSOUT-REC
               ADD +1 TO TRANS-REJECTED
           END-IF.
       300-EXIT.
           EXIT.

       310-CHECK-ONE-PROGRAM.
           MOVE "310-CHECK-ONE-PROGRAM" TO PARA-NAME.
           IF PT-ACTIVE-FLAG (PRG-IDX) = "Y"
              AND PT-PROGRAM-TYPE (PRG-IDX) = WS-OUT-PROGRAM-TYPE
               MOVE "Y"    TO PROGRAM-FOUND-SW
               MOVE PRG-IDX TO WS-PROGRAM-SUB
           END-IF.
       310-EXIT.
           EXIT.

       400-SCORE-STATIONS-RTN.
           MOVE "400-SCORE-STATIONS-RTN" TO PARA-NAME.
           MOVE "N" TO STATION-CAND-SW.
           MOVE 0   TO WS-STATION-SUB.
           MOVE 0   TO WS-STATION-BEST-SCORE.
           PERFORM 410-SCORE-ONE-STATION THRU 410-EXIT
                   VARYING STA-IDX FROM 1 BY 1
                     UNTIL STA-IDX > STATION-COUNT.
       400-EXIT.
           EXIT.

       410-SCORE-ONE-STATION.
           MOVE "410-SCORE-ONE-STATION" TO PARA-NAME.
           IF ST-ACTIVE-FLAG (STA-IDX) = "Y"
               SET WS-CALC-STATION TO TRUE
               MOVE ST-SPECIALIZATION-COUNT (STA-IDX)
                                       TO WS-AVAIL-SPEC-COUNT
               PERFORM 415-COPY-STATION-SPEC-TO-CALC THRU 415-EXIT
                       VARYING WS-COPY-SUB FROM 1 BY 1
                         UNTIL WS-COPY-SUB > 10
               MOVE ST-ZONE (STA-IDX)        TO WS-IN-STATION-ZONE
               MOVE WS-INMATE-ZONE           TO WS-IN-INMATE-ZONE
               MOVE ST-CURRENT-LOAD (STA-IDX) TO WS-IN-CURRENT-LOAD
               MOVE ST-CAPACITY (STA-IDX)    TO WS-IN-CAPACITY
               MOVE ST-SUCCESS-RATE (STA-IDX) TO WS-IN-SUCCESS-RATE
               CALL "SCORCALC" USING WS-SCORE-CALC-REC,
                                      WS-SCORCALC-RETURN-CD
               IF STATION-NO-CANDIDATE OR WS-OUT-SCORE > WS-STATION-BEST-SCORE
                   MOVE WS-OUT-SCORE TO WS-STATION-BEST-SCORE
                   MOVE STA-IDX      TO WS-STATION-SUB
                   SET STATION-HAS-CANDIDATE TO TRUE
               END-IF
           END-IF.
       410-EXIT.
           EXIT.

       415-COPY-STATION-SPEC-TO-CALC.
           MOVE ST-SPECIALIZATIONS (STA-IDX, WS-COPY-SUB)
                TO WS-AVAIL-SPECIALIZATIONS (WS-COPY-SUB).
       415-EXIT.
           EXIT.

      *    OFFICER CANDIDATES ARE FILTERED TO THE CHOSEN STATION'S
      *    ASSIGNED-STATION-ID WHENEVER A STATION WAS ACTUALLY CHOSEN.
      *    WHEN NO STATION WAS CHOSEN AT ALL (NO OPEN STATIONS ON
      *    FILE) THE FILTER IS DROPPED AND EVERY ACTIVE OFFICER IS
      *    SCORED - SEE 11/18/09 CHANGE-LOG ENTRY ABOVE.
       500-SCORE-OFFICERS-RTN.
           MOVE "500-SCORE-OFFICERS-RTN" TO PARA-NAME.
           MOVE "N" TO OFFICER-CAND-SW.
           MOVE 0   TO WS-OFFICER-SUB.
           MOVE 0   TO WS-OFFICER-BEST-SCORE.
           PERFORM 510-SCORE-ONE-OFFICER THRU 510-EXIT
                   VARYING OFF-IDX FROM 1 BY 1
                     UNTIL OFF-IDX > OFFICER-COUNT.
       500-EXIT.
           EXIT.

       510-SCORE-ONE-OFFICER.
           MOVE "510-SCORE-ONE-OFFICER" TO PARA-NAME.
           IF OF-ACTIVE-FLAG (OFF-IDX) = "Y"
              AND (STATION-NO-CANDIDATE OR
                   OF-ASSIGNED-STATION-ID (OFF-IDX) =
                     ST-STATION-ID (WS-STATION-SUB))
               SET WS-CALC-OFFICER TO TRUE
               MOVE OF-SPECIALIZATION-COUNT (OFF-IDX)
                                       TO WS-AVAIL-SPEC-COUNT
               PERFORM 515-COPY-OFFICER-SPEC-TO-CALC THRU 515-EXIT
                       VARYING WS-COPY-SUB FROM 1 BY 1
                         UNTIL WS-COPY-SUB > 10
               MOVE SPACES                    TO WS-IN-STATION-ZONE
               MOVE WS-INMATE-ZONE            TO WS-IN-INMATE-ZONE
               MOVE OF-CURRENT-LOAD (OFF-IDX) TO WS-IN-CURRENT-LOAD
               MOVE OF-MAX-CAPACITY (OFF-IDX) TO WS-IN-CAPACITY
               MOVE OF-SUCCESS-RATE (OFF-IDX) TO WS-IN-SUCCESS-RATE
               CALL "SCORCALC" USING WS-SCORE-CALC-REC,
                                      WS-SCORCALC-RETURN-CD
               IF OFFICER-NO-CANDIDATE OR WS-OUT-SCORE > WS-OFFICER-BEST-SCORE
                   MOVE WS-OUT-SCORE TO WS-OFFICER-BEST-SCORE
                   MOVE OFF-IDX      TO WS-OFFICER-SUB
                   SET OFFICER-HAS-CANDIDATE TO TRUE
               END-IF
           END-IF.
       510-EXIT.
           EXIT.

       515-COPY-OFFICER-SPEC-TO-CALC.
           MOVE OF-SPECIALIZATIONS (OFF-IDX, WS-COPY-SUB)
                TO WS-AVAIL-SPECIALIZATIONS (WS-COPY-SUB).
       515-EXIT.
           EXIT.

       600-WRITE-RECOMMENDATION-RTN.
           MOVE "600-WRITE-RECOMMENDATION-RTN" TO PARA-NAME.
           ADD 1 TO WS-NEXT-RECOMMENDATION-ID.
           INITIALIZE RECOMMENDATION-RECORD.
           MOVE WS-NEXT-RECOMMENDATION-ID
                                  TO RECOMMENDATION-ID OF RECOMMENDATION-RECORD.
           MOVE RTRANS-INMATE-ID TO INMATE-ID OF RECOMMENDATION-RECORD.
           MOVE PT-PROGRAM-ID (WS-PROGRAM-SUB)
                                  TO PROGRAM-ID OF RECOMMENDATION-RECORD.
           IF STATION-HAS-CANDIDATE
               MOVE ST-STATION-ID (WS-STATION-SUB)
                                  TO STATION-ID OF RECOMMENDATION-RECORD
               MOVE WS-STATION-BEST-SCORE TO WS-DISPLAY-SCORE
               DISPLAY "STATION SCORE " WS-DISPLAY-SCORE-SIGN "."
                        WS-DISPLAY-SCORE-DEC
           ELSE
               MOVE 0             TO STATION-ID OF RECOMMENDATION-RECORD
           END-IF.
           IF OFFICER-HAS-CANDIDATE
               MOVE OF-OFFICER-REC-ID (WS-OFFICER-SUB)
                                  TO OFFICER-REC-ID OF RECOMMENDATION-RECORD
           ELSE
               MOVE 0             TO OFFICER-REC-ID OF RECOMMENDATION-RECORD
           END-IF.
           IF WS-OUT-DURATION-WEEKS = 0
               MOVE 12            TO RECOMMENDED-DURATION-WEEKS
           ELSE
               MOVE WS-OUT-DURATION-WEEKS TO RECOMMENDED-DURATION-WEEKS
           END-IF.
           MOVE WS-OUT-REASON     TO REASON-EXPLAINER.
           MOVE WS-OUT-CONFIDENCE TO CONFIDENCE.
           SET RECOMMENDATION-PENDING TO TRUE.
           MOVE WS-TODAY-CCYYMMDD TO CREATED-AT OF RECOMMENDATION-RECORD (1:8).
           MOVE 0                 TO CREATED-AT OF RECOMMENDATION-RECORD (9:6).
           WRITE RECOMMENDATION-RECORD
               INVALID KEY
                   MOVE "** PROBLEM WRITING RECOMMENDATION-FILE"
                                          TO ABEND-REASON
                   MOVE RCCODE            TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-WRITE.
           SET NOTIFY-RECOMMENDATION-NEW TO TRUE.
           MOVE "RECOMMENDATION CREATED"  TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
           ADD +1 TO RECOMMENDS-WRITTEN.
       600-EXIT.
           EXIT.

       700-POST-PROGRESS-RTN.
           MOVE "700-POST-PROGRESS-RTN" TO PARA-NAME.
           INITIALIZE PROGRESS-LOG-RECORD.
           MOVE RTRANS-RECOMMENDATION-ID TO RECOMMENDATION-ID OF PROGRESS-LOG-RECORD.
           MOVE RTRANS-INMATE-ID         TO INMATE-ID OF PROGRESS-LOG-RECORD.
           IF RTRANS-PROGRESS-PCT >= 100
               MOVE "COMPLETED"   TO PROGRESS-STATUS
           ELSE
               MOVE "IN_PROGRESS" TO PROGRESS-STATUS
           END-IF.
           MOVE RTRANS-PROGRESS-PCT      TO PROGRESS-PERCENTAGE.
           MOVE RTRANS-TEXT              TO NOTES OF PROGRESS-LOG-RECORD.
           MOVE RTRANS-RECORDED-BY       TO RECORDED-BY.
           WRITE PROGRESS-LOG-RECORD.
           ADD +1 TO PROGRESS-POSTED.

           IF RTRANS-PROGRESS-PCT >= 100
               MOVE RTRANS-RECOMMENDATION-ID
                                  TO RECOMMENDATION-ID OF RECOMMENDATION-RECORD
               READ RECOMMENDATION-FILE
                   INVALID KEY
                       MOVE "** PROBLEM READING RECOMMENDATION-FILE"
                                              TO ABEND-REASON
                       MOVE RCCODE            TO EXPECTED-VAL
                       GO TO 1000-ABEND-RTN
               END-READ
               SET RECOMMENDATION-COMPLETED TO TRUE
               REWRITE RECOMMENDATION-RECORD
                   INVALID KEY
                       MOVE "** PROBLEM REWRITING RECOMMENDATION-FILE"
                                              TO ABEND-REASON
                       MOVE RCCODE            TO EXPECTED-VAL
                       GO TO 1000-ABEND-RTN
               END-REWRITE
               ADD +1 TO RECOMMENDS-COMPLETED
           END-IF.

           SET NOTIFY-PROGRESS-UPDATED TO TRUE.
           MOVE "PROGRESS UPDATED"     TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
       700-EXIT.
           EXIT.

       800-POST-MEDNOTE-RTN.
           MOVE "800-POST-MEDNOTE-RTN" TO PARA-NAME.
           ADD +1 TO WS-NEXT-REPORT-ID.
           INITIALIZE MEDICAL-REPORT-RECORD.
           MOVE WS-NEXT-REPORT-ID   TO REPORT-ID.
           MOVE RTRANS-INMATE-ID    TO INMATE-ID OF MEDICAL-REPORT-RECORD.
           MOVE RTRANS-OFFICER-ID   TO OFFICER-ID OF MEDICAL-REPORT-RECORD.
           MOVE WS-TODAY-CCYYMMDD   TO REPORT-DATE (1:8).
           MOVE 0                   TO REPORT-DATE (9:6).
           MOVE RTRANS-TEXT         TO NOTES OF MEDICAL-REPORT-RECORD.
           WRITE MEDICAL-REPORT-RECORD.
           ADD +1 TO MEDREPORTS-LOGGED.
           SET NOTIFY-MEDREPORT-LOGGED TO TRUE.
           MOVE "MEDICAL REPORT LOGGED" TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
       800-EXIT.
           EXIT.

       850-POST-COUNSNOTE-RTN.
           MOVE "850-POST-COUNSNOTE-RTN" TO PARA-NAME.
           ADD +1 TO WS-NEXT-NOTE-ID.
           INITIALIZE COUNSELING-NOTE-RECORD.
           MOVE WS-NEXT-NOTE-ID     TO NOTE-ID.
           MOVE RTRANS-INMATE-ID    TO INMATE-ID OF COUNSELING-NOTE-RECORD.
           MOVE RTRANS-COUNSELOR-ID TO COUNSELOR-ID.
           MOVE WS-TODAY-CCYYMMDD   TO SESSION-DATE (1:8).
           MOVE 0                   TO SESSION-DATE (9:6).
           MOVE RTRANS-TEXT         TO SESSION-TEXT.
           MOVE RTRANS-SESSION-SCORE TO SESSION-SCORE.
           WRITE COUNSELING-NOTE-RECORD.
           ADD +1 TO COUNSNOTES-LOGGED.
           SET NOTIFY-COUNSNOTE-LOGGED TO TRUE.
           MOVE "COUNSELING NOTE LOGGED" TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
       850-EXIT.
           EXIT.

       900-READ-TRANS.
           MOVE "900-READ-TRANS" TO PARA-NAME.
           READ REHAB-TRANS-FILE INTO REHAB-TRANS-REC
               AT END
                   MOVE "N" TO MORE-TRANS-SW
                   GO TO 900-EXIT
           END-READ.
           ADD +1 TO TRANS-READ.
       900-EXIT.
           EXIT.

       950-WRITE-NOTIFY.
           MOVE "950-WRITE-NOTIFY" TO PARA-NAME.
           MOVE RTRANS-INMATE-ID (1:50)  TO NOTIFY-KEY.
           MOVE WS-TODAY-CCYYMMDD        TO NOTIFY-TIMESTAMP (1:8).
           MOVE 0                        TO NOTIFY-TIMESTAMP (9:6).
           WRITE NOTIFY-FILE-REC FROM NOTIFY-REC.
       950-EXIT.
           EXIT.

       980-CLOSE-FILES.
           MOVE "980-CLOSE-FILES" TO PARA-NAME.
           CLOSE REHAB-TRANS-FILE, REHAB-STATION-FILE,
                 MEDICAL-OFFICER-FILE, PROGRAM-CATALOG-FILE,
                 REHAB-PROFILE-FILE, RECOMMENDATION-FILE,
                 PROGRESS-LOG-FILE, MEDICAL-REPORT-FILE,
                 COUNSELING-NOTE-FILE, NOTIFY-FILE, SYSOUT.
       980-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 980-CLOSE-FILES THRU 980-EXIT.
           DISPLAY "** TRANSACTIONS READ **".
           DISPLAY TRANS-READ.
           DISPLAY "** RECOMMENDATIONS WRITTEN **".
           DISPLAY RECOMMENDS-WRITTEN.
           DISPLAY "** TRANSACTIONS REJECTED (NO SUITABLE PROGRAM) **".
           DISPLAY TRANS-REJECTED.
           DISPLAY "** PROGRESS POSTINGS **".
           DISPLAY PROGRESS-POSTED.
           DISPLAY "** RECOMMENDATIONS COMPLETED **".
           DISPLAY RECOMMENDS-COMPLETED.
           DISPLAY "** MEDICAL REPORTS LOGGED **".
           DISPLAY MEDREPORTS-LOGGED.
           DISPLAY "** COUNSELING NOTES LOGGED **".
           DISPLAY COUNSNOTES-LOGGED.
           DISPLAY "******** NORMAL END OF JOB REHASSGN ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 980-CLOSE-FILES THRU 980-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - REHASSGN ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
