       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  INMLIST                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    NIGHTLY DETAIL-LISTING JOB.  SCANS THE INMATE MASTER ONCE   *
      *    AND PRODUCES THREE INDEPENDENT PAGINATED REPORTS OFF THE    *
      *    SAME PASS: INMATES WHOSE SENTENCE IS DUE TO END WITHIN THE  *
      *    CALLER-SUPPLIED WINDOW (UPCOMING RELEASES), INMATES WHOSE   *
      *    PAROLE ELIGIBILITY DATE FALLS WITHIN THE CALLER-SUPPLIED    *
      *    WINDOW (PAROLE ELIGIBLE), AND INMATES FLAGGED ESCAPE RISK   *
      *    OR VIOLENT HISTORY (HIGH RISK).  NONE OF THE THREE CARRY    *
      *    CONTROL BREAKS - EACH IS A FLAT DETAIL LIST WITH A FINAL    *
      *    RECORD-COUNT CONTROL TOTAL.                                 *
      ******************************************************************
       PROGRAM-ID.  INMLIST.
       AUTHOR. JON SAYLES.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 02/11/08.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    02/11/08  JAS  0412  ORIGINAL - STANDARD SHOP PAGE/COLUMN
      *                         HEADER AND CONTROL-TOTAL TRAILER STYLE.
      *                         THESE THREE REPORTS ARE FLAT, ONE LINE
      *                         PER INMATE, NO SUB-DETAIL NESTING.
      *    02/18/08  JAS  0412  ADDED THE PAROLE-ELIGIBLE AND HIGH-RISK
      *                         PASSES ALONGSIDE UPCOMING-RELEASES SO
      *                         ALL THREE COME OFF ONE MASTER-FILE SCAN
      *                         INSTEAD OF THREE SEPARATE JOB STEPS.
      *    02/25/08  MEC  0412  WINDOW TEST (500-CHECK-WINDOW) CALLS
      *                         DAYCALC RATHER THAN CARRYING A SECOND
      *                         COPY OF INMUPDT'S DAY-COUNT ARITHMETIC.
      *    09/23/98  RTW  0311  Y2K SWEEP - REPLACED THE OLD FUNCTION
      *                         CURRENT-DATE CALL IN 000-HOUSEKEEPING
      *                         WITH ACCEPT FROM DATE PLUS CENTURY
      *                         WINDOWING (150-GET-TODAYS-DATE) - THE
      *                         INTRINSIC FUNCTION IS NOT AVAILABLE ON
      *                         THIS SHOP'S 390 COMPILER RELEASE.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT RPT-PARM-FILE
           ASSIGN TO UT-S-RPTPARM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PFCODE.

           SELECT INMATE-MASTER
                  ASSIGN       TO INMMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS SEQUENTIAL
                  RECORD KEY   IS BOOKING-NUMBER
                  FILE STATUS  IS INMMSTR-STATUS.

           SELECT INMREL-RPT
           ASSIGN TO UT-S-INMREL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RLCODE.

           SELECT INMPAR-RPT
           ASSIGN TO UT-S-INMPAR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PACODE.

           SELECT INMHR-RPT
           ASSIGN TO UT-S-INMHR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS HRCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  RPT-PARM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-PARM-FILE-REC.
       01  RPT-PARM-FILE-REC  PIC X(100).

       FD  INMATE-MASTER
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMATE-RECORD.
           COPY INMATE.

       FD  INMREL-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMREL-RPT-REC.
       01  INMREL-RPT-REC  PIC X(132).

       FD  INMPAR-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMPAR-RPT-REC.
       01  INMPAR-RPT-REC  PIC X(132).

       FD  INMHR-RPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMHR-RPT-REC.
       01  INMHR-RPT-REC  PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  PFCODE                  PIC X(2).
               88 CODE-READ    VALUE SPACES.
           05  INMMSTR-STATUS          PIC X(2).
               88 NO-MORE-MASTER  VALUE "10".
           05  RLCODE                  PIC X(2).
           05  PACODE                  PIC X(2).
           05  HRCODE                  PIC X(2).

           COPY RPTPARM.

       77  MORE-MASTER-SW              PIC X(01) VALUE "Y".
           88 NO-MORE-MASTER-RECS         VALUE "N".
       77  WS-WINDOW-SW                PIC X(01) VALUE "N".
           88  WS-IN-WINDOW                VALUE "Y".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 REL-COUNT                PIC 9(7) COMP.
           05 PAR-COUNT                PIC 9(7) COMP.
           05 HR-COUNT                 PIC 9(7) COMP.
           05 REL-PAGES                PIC 9(5) COMP.
           05 PAR-PAGES                PIC 9(5) COMP.
           05 HR-PAGES                 PIC 9(5) COMP.
           05 REL-LINES                PIC 9(3) COMP.
           05 PAR-LINES                PIC 9(3) COMP.
           05 HR-LINES                 PIC 9(3) COMP.

      *    TODAY'S DATE, WINDOWED TO CCYYMMDD - SEE Y2K CHANGE-LOG
      *    ENTRY ABOVE.
       01  WS-TODAY-CCYYMMDD           PIC 9(8).
       01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.
           05  WS-TODAY-CCYY           PIC 9(4).
           05  WS-TODAY-MM             PIC 9(2).
           05  WS-TODAY-DD             PIC 9(2).
       01  WS-DATE-6                   PIC 9(6).
       01  WS-DATE-6-BRK REDEFINES WS-DATE-6.
           05  WS-DATE-6-YY            PIC 9(2).
           05  WS-DATE-6-MM            PIC 9(2).
           05  WS-DATE-6-DD            PIC 9(2).

      *    WINDOW-MEMBERSHIP WORK AREA - 500-CHECK-WINDOW CALLS
      *    DAYCALC ONCE FOR TODAY (000-HOUSEKEEPING) AND ONCE PER
      *    CANDIDATE DATE, THEN TESTS THE DIFFERENCE AGAINST THE
      *    CALLER-SUPPLIED WINDOW SIZE.
       01  WS-DAY-COUNT-WORK.
           05  WS-CALC-CCYY            PIC 9(4).
           05  WS-CALC-MM              PIC 9(2).
           05  WS-CALC-DD              PIC 9(2).
           05  WS-CALC-ABS-DAYS        PIC S9(9).
           05  WS-TODAY-ABS-DAYS       PIC S9(9) COMP-3.
           05  WS-TARGET-ABS-DAYS      PIC S9(9) COMP-3.
           05  WS-DAY-DIFF             PIC S9(9) COMP-3.
           05  WS-WINDOW-DAYS          PIC 9(5)  COMP-3.

      *    PAGE HEADER, COLUMN HEADER, DETAIL AND TRAILER LINES -
      *    ONE COMMON LAYOUT SHARED BY ALL THREE REPORTS.  ONLY THE
      *    TITLE TEXT AND THE "KEY DATA" COLUMN CONTENT DIFFER.
       01  WS-HDR-REC.
           05  FILLER                  PIC X(08) VALUE SPACES.
           05  HDR-TITLE               PIC X(40).
           05  FILLER                  PIC X(10) VALUE SPACES.
           05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
           05  HDR-MM                  PIC 99.
           05  FILLER                  PIC X(01) VALUE "/".
           05  HDR-DD                  PIC 99.
           05  FILLER                  PIC X(01) VALUE "/".
           05  HDR-CCYY                PIC 9999.
           05  FILLER                  PIC X(08) VALUE SPACES.
           05  FILLER                  PIC X(06) VALUE "PAGE: ".
           05  HDR-PAGE-NBR            PIC ZZ9.
           05  FILLER                  PIC X(32) VALUE SPACES.

       01  WS-COLM-HDR-REC.
           05  FILLER                  PIC X(15) VALUE "BOOKING NUMBER ".
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(20) VALUE "LAST NAME           ".
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FILLER                  PIC X(15) VALUE "FIRST NAME     ".
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(25) VALUE "FACILITY                 ".
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  COLM-KEY-HDR            PIC X(10).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(16) VALUE "STATUS          ".
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-DETAIL-REC.
           05  DET-BOOKING             PIC X(15).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-LAST-NAME           PIC X(20).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  DET-FIRST-NAME          PIC X(15).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-FACILITY            PIC X(25).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-KEY-DATA            PIC X(10).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  DET-STATUS              PIC X(16).
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-TRAILER-REC.
           05  FILLER                  PIC X(20) VALUE
                   "TOTAL RECORDS LISTED".
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  TRL-RECORD-COUNT        PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(100) VALUE SPACES.

       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-MASTER-RECS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB INMLIST ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 150-GET-TODAYS-DATE THRU 150-EXIT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.

           READ RPT-PARM-FILE INTO RPT-PARM-REC
               AT END
                   MOVE "** MISSING INMLIST WINDOW PARM CARD"
                       TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.

           MOVE WS-TODAY-CCYY TO WS-CALC-CCYY.
           MOVE WS-TODAY-MM   TO WS-CALC-MM.
           MOVE WS-TODAY-DD   TO WS-CALC-DD.
           CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                 WS-CALC-DD, WS-CALC-ABS-DAYS.
           MOVE WS-CALC-ABS-DAYS TO WS-TODAY-ABS-DAYS.

           PERFORM 900-READ-MASTER THRU 900-EXIT.
       000-EXIT.
           EXIT.

       150-GET-TODAYS-DATE.
           MOVE "150-GET-TODAYS-DATE" TO PARA-NAME.
           ACCEPT WS-DATE-6 FROM DATE.
           IF WS-DATE-6-YY < 50
               COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-6-YY
           ELSE
               COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-6-YY.
           MOVE WS-DATE-6-MM TO WS-TODAY-MM.
           MOVE WS-DATE-6-DD TO WS-TODAY-DD.
       150-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 200-UPCOMING-RELEASES-RTN THRU 200-EXIT.
           PERFORM 300-PAROLE-ELIGIBLE-RTN THRU 300-EXIT.
           PERFORM 400-HIGH-RISK-RTN THRU 400-EXIT.
           PERFORM 900-READ-MASTER THRU 900-EXIT.
       100-EXIT.
           EXIT.

      *    UPCOMING RELEASES - SENTENCE-END-DATE FALLS IN
      *    [TODAY, TODAY + RPT-RELEASE-WINDOW-DAYS], BOTH ENDS
      *    INCLUSIVE.  A ZERO SENTENCE-END-DATE (NEVER SET) NEVER
      *    QUALIFIES.
       200-UPCOMING-RELEASES-RTN.
           MOVE "200-UPCOMING-RELEASES-RTN" TO PARA-NAME.
           IF SENTENCE-END-DATE NOT = ZERO
               MOVE SENT-END-CCYY          TO WS-CALC-CCYY
               MOVE SENT-END-MM            TO WS-CALC-MM
               MOVE SENT-END-DD            TO WS-CALC-DD
               MOVE RPT-RELEASE-WINDOW-DAYS TO WS-WINDOW-DAYS
               PERFORM 500-CHECK-WINDOW THRU 500-EXIT
               IF WS-IN-WINDOW
                   PERFORM 220-WRITE-RELEASE-DETAIL THRU 220-EXIT
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

       220-WRITE-RELEASE-DETAIL.
           MOVE "220-WRITE-RELEASE-DETAIL" TO PARA-NAME.
           ADD 1 TO REL-LINES.
           IF REL-LINES > 50 OR REL-PAGES = 0
               PERFORM 230-WRITE-REL-HEADERS THRU 230-EXIT
           END-IF.
           MOVE SPACES             TO WS-DETAIL-REC.
           MOVE BOOKING-NUMBER (1:15) TO DET-BOOKING.
           MOVE LAST-NAME (1:20)    TO DET-LAST-NAME.
           MOVE FIRST-NAME (1:15)   TO DET-FIRST-NAME.
           MOVE CURRENT-FACILITY (1:25) TO DET-FACILITY.
           MOVE SENT-END-MM         TO DET-KEY-DATA (1:2).
           MOVE "/"                 TO DET-KEY-DATA (3:1).
           MOVE SENT-END-DD         TO DET-KEY-DATA (4:2).
           MOVE "/"                 TO DET-KEY-DATA (6:1).
           MOVE SENT-END-CCYY       TO DET-KEY-DATA (7:4).
           MOVE INMATE-STATUS (1:16) TO DET-STATUS.
           WRITE INMREL-RPT-REC FROM WS-DETAIL-REC.
           ADD 1 TO REL-COUNT.
       220-EXIT.
           EXIT.

       230-WRITE-REL-HEADERS.
           ADD 1 TO REL-PAGES.
           MOVE 0 TO REL-LINES.
           MOVE "UPCOMING RELEASES REPORT"  TO HDR-TITLE.
           MOVE WS-TODAY-MM   TO HDR-MM.
           MOVE WS-TODAY-DD   TO HDR-DD.
           MOVE WS-TODAY-CCYY TO HDR-CCYY.
           MOVE REL-PAGES     TO HDR-PAGE-NBR.
           MOVE "RELEASE DT"  TO COLM-KEY-HDR.
           IF REL-PAGES > 1
               WRITE INMREL-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING NEXT-PAGE
           ELSE
               WRITE INMREL-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING 0 LINES
           END-IF.
           WRITE INMREL-RPT-REC FROM WS-BLANK-LINE.
           WRITE INMREL-RPT-REC FROM WS-COLM-HDR-REC.
           WRITE INMREL-RPT-REC FROM WS-BLANK-LINE.
           ADD 1 TO REL-LINES.
       230-EXIT.
           EXIT.

      *    PAROLE ELIGIBLE - PAROLE-ELIGIBILITY-DATE FALLS IN
      *    [TODAY, TODAY + RPT-PAROLE-WINDOW-DAYS], BOTH ENDS
      *    INCLUSIVE.
       300-PAROLE-ELIGIBLE-RTN.
           MOVE "300-PAROLE-ELIGIBLE-RTN" TO PARA-NAME.
           IF PAROLE-ELIGIBILITY-DATE NOT = ZERO
               MOVE PAROLE-ELIGIBILITY-DATE (1:4) TO WS-CALC-CCYY
               MOVE PAROLE-ELIGIBILITY-DATE (5:2) TO WS-CALC-MM
               MOVE PAROLE-ELIGIBILITY-DATE (7:2) TO WS-CALC-DD
               MOVE RPT-PAROLE-WINDOW-DAYS  TO WS-WINDOW-DAYS
               PERFORM 500-CHECK-WINDOW THRU 500-EXIT
               IF WS-IN-WINDOW
                   PERFORM 320-WRITE-PAROLE-DETAIL THRU 320-EXIT
               END-IF
           END-IF.
       300-EXIT.
           EXIT.

       320-WRITE-PAROLE-DETAIL.
           MOVE "320-WRITE-PAROLE-DETAIL" TO PARA-NAME.
           ADD 1 TO PAR-LINES.
           IF PAR-LINES > 50 OR PAR-PAGES = 0
               PERFORM 330-WRITE-PAR-HEADERS THRU 330-EXIT
           END-IF.
           MOVE SPACES             TO WS-DETAIL-REC.
           MOVE BOOKING-NUMBER (1:15) TO DET-BOOKING.
           MOVE LAST-NAME (1:20)    TO DET-LAST-NAME.
           MOVE FIRST-NAME (1:15)   TO DET-FIRST-NAME.
           MOVE CURRENT-FACILITY (1:25) TO DET-FACILITY.
           MOVE PAROLE-ELIGIBILITY-DATE (5:2) TO DET-KEY-DATA (1:2).
           MOVE "/"                 TO DET-KEY-DATA (3:1).
           MOVE PAROLE-ELIGIBILITY-DATE (7:2) TO DET-KEY-DATA (4:2).
           MOVE "/"                 TO DET-KEY-DATA (6:1).
           MOVE PAROLE-ELIGIBILITY-DATE (1:4) TO DET-KEY-DATA (7:4).
           MOVE INMATE-STATUS (1:16) TO DET-STATUS.
           WRITE INMPAR-RPT-REC FROM WS-DETAIL-REC.
           ADD 1 TO PAR-COUNT.
       320-EXIT.
           EXIT.

       330-WRITE-PAR-HEADERS.
           ADD 1 TO PAR-PAGES.
           MOVE 0 TO PAR-LINES.
           MOVE "PAROLE ELIGIBLE REPORT"    TO HDR-TITLE.
           MOVE WS-TODAY-MM   TO HDR-MM.
           MOVE WS-TODAY-DD   TO HDR-DD.
           MOVE WS-TODAY-CCYY TO HDR-CCYY.
           MOVE PAR-PAGES     TO HDR-PAGE-NBR.
           MOVE "PAROLE DT "  TO COLM-KEY-HDR.
           IF PAR-PAGES > 1
               WRITE INMPAR-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING NEXT-PAGE
           ELSE
               WRITE INMPAR-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING 0 LINES
           END-IF.
           WRITE INMPAR-RPT-REC FROM WS-BLANK-LINE.
           WRITE INMPAR-RPT-REC FROM WS-COLM-HDR-REC.
           WRITE INMPAR-RPT-REC FROM WS-BLANK-LINE.
           ADD 1 TO PAR-LINES.
       330-EXIT.
           EXIT.

      *    HIGH RISK - ESCAPE-RISK-FLAG = Y OR VIOLENT-HISTORY-FLAG = Y.
      *    SAME PREDICATE AS THE SEARCH JOB'S SECONDARY HIGH-RISK
      *    FILTER (INMSRCH 300-APPLY-SECONDARY-FILTERS) - NO WINDOW
      *    PARAMETER INVOLVED.
       400-HIGH-RISK-RTN.
           MOVE "400-HIGH-RISK-RTN" TO PARA-NAME.
           IF IS-ESCAPE-RISK OR HAS-VIOLENT-HISTORY
               PERFORM 420-WRITE-HIGHRISK-DETAIL THRU 420-EXIT
           END-IF.
       400-EXIT.
           EXIT.

       420-WRITE-HIGHRISK-DETAIL.
           MOVE "420-WRITE-HIGHRISK-DETAIL" TO PARA-NAME.
           ADD 1 TO HR-LINES.
           IF HR-LINES > 50 OR HR-PAGES = 0
               PERFORM 430-WRITE-HR-HEADERS THRU 430-EXIT
           END-IF.
           MOVE SPACES             TO WS-DETAIL-REC.
           MOVE BOOKING-NUMBER (1:15) TO DET-BOOKING.
           MOVE LAST-NAME (1:20)    TO DET-LAST-NAME.
           MOVE FIRST-NAME (1:15)   TO DET-FIRST-NAME.
           MOVE CURRENT-FACILITY (1:25) TO DET-FACILITY.
           MOVE SPACES              TO DET-KEY-DATA.
           IF IS-ESCAPE-RISK
               MOVE "ESC=Y"         TO DET-KEY-DATA (1:5)
           ELSE
               MOVE "ESC=N"         TO DET-KEY-DATA (1:5)
           END-IF.
           IF HAS-VIOLENT-HISTORY
               MOVE "VIO=Y"         TO DET-KEY-DATA (6:5)
           ELSE
               MOVE "VIO=N"         TO DET-KEY-DATA (6:5)
           END-IF.
           MOVE INMATE-STATUS (1:16) TO DET-STATUS.
           WRITE INMHR-RPT-REC FROM WS-DETAIL-REC.
           ADD 1 TO HR-COUNT.
       420-EXIT.
           EXIT.

       430-WRITE-HR-HEADERS.
           ADD 1 TO HR-PAGES.
           MOVE 0 TO HR-LINES.
           MOVE "HIGH RISK INMATE REPORT"   TO HDR-TITLE.
           MOVE WS-TODAY-MM   TO HDR-MM.
           MOVE WS-TODAY-DD   TO HDR-DD.
           MOVE WS-TODAY-CCYY TO HDR-CCYY.
           MOVE HR-PAGES      TO HDR-PAGE-NBR.
           MOVE "RISK FLAGS"  TO COLM-KEY-HDR.
           IF HR-PAGES > 1
               WRITE INMHR-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING NEXT-PAGE
           ELSE
               WRITE INMHR-RPT-REC FROM WS-HDR-REC
                   AFTER ADVANCING 0 LINES
           END-IF.
           WRITE INMHR-RPT-REC FROM WS-BLANK-LINE.
           WRITE INMHR-RPT-REC FROM WS-COLM-HDR-REC.
           WRITE INMHR-RPT-REC FROM WS-BLANK-LINE.
           ADD 1 TO HR-LINES.
       430-EXIT.
           EXIT.

      *    SHARED [TODAY, TODAY + N] WINDOW-MEMBERSHIP TEST.  CALLER
      *    LOADS WS-CALC-CCYY/MM/DD WITH THE CANDIDATE DATE AND
      *    WS-WINDOW-DAYS WITH N BEFORE PERFORMING THIS PARAGRAPH.
      *    RESULT COMES BACK IN WS-IN-WINDOW.
       500-CHECK-WINDOW.
           MOVE "500-CHECK-WINDOW" TO PARA-NAME.
           MOVE "N" TO WS-WINDOW-SW.
           CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                 WS-CALC-DD, WS-CALC-ABS-DAYS.
           MOVE WS-CALC-ABS-DAYS TO WS-TARGET-ABS-DAYS.
           COMPUTE WS-DAY-DIFF = WS-TARGET-ABS-DAYS - WS-TODAY-ABS-DAYS.
           IF WS-DAY-DIFF >= 0 AND WS-DAY-DIFF <= WS-WINDOW-DAYS
               MOVE "Y" TO WS-WINDOW-SW.
       500-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT RPT-PARM-FILE, INMATE-MASTER.
           OPEN OUTPUT INMREL-RPT, INMPAR-RPT, INMHR-RPT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE RPT-PARM-FILE, INMATE-MASTER,
                 INMREL-RPT, INMPAR-RPT, INMHR-RPT, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-MASTER.
           MOVE "900-READ-MASTER" TO PARA-NAME.
           READ INMATE-MASTER
               AT END
                   MOVE "N" TO MORE-MASTER-SW
                   GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           MOVE REL-COUNT TO TRL-RECORD-COUNT.
           WRITE INMREL-RPT-REC FROM WS-TRAILER-REC.
           MOVE PAR-COUNT TO TRL-RECORD-COUNT.
           WRITE INMPAR-RPT-REC FROM WS-TRAILER-REC.
           MOVE HR-COUNT  TO TRL-RECORD-COUNT.
           WRITE INMHR-RPT-REC FROM WS-TRAILER-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** MASTER RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** UPCOMING RELEASES LISTED **".
           DISPLAY REL-COUNT.
           DISPLAY "** PAROLE ELIGIBLE LISTED **".
           DISPLAY PAR-COUNT.
           DISPLAY "** HIGH RISK LISTED **".
           DISPLAY HR-COUNT.
           DISPLAY "******** NORMAL END OF JOB INMLIST ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - INMLIST ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
