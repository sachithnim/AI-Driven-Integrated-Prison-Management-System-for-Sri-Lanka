      ******************************************************************
      *    COPYBOOK  MEDOFFCR                                         *
      *    MEDICAL-OFFICER-FILE RECORD LAYOUT.  SMALL REFERENCE TABLE *
      *    OF MEDICAL OFFICERS - READ WHOLLY INTO REHASSGN'S          *
      *    OFFICER-TABLE AND SCORED IN MEMORY.                        *
      ******************************************************************
       01  MEDICAL-OFFICER-RECORD.
           05  OFFICER-REC-ID              PIC 9(9).
           05  OFFICER-ID                  PIC X(30).
           05  OFFICER-NAME                PIC X(100).
           05  SPECIALIZATIONS             PIC X(50) OCCURS 10 TIMES.
           05  SPECIALIZATION-COUNT        PIC 9(2).
           05  ASSIGNED-STATION-ID         PIC 9(9).
           05  CURRENT-LOAD                PIC 9(5).
           05  MAX-CAPACITY                PIC 9(5) VALUE 10.
           05  SUCCESS-RATE                PIC 9V999 COMP-3.
           05  ACTIVE-FLAG                 PIC X VALUE "Y".
               88  OFFICER-ACTIVE              VALUE "Y".
               88  OFFICER-INACTIVE            VALUE "N".
           05  FILLER                      PIC X(20).
