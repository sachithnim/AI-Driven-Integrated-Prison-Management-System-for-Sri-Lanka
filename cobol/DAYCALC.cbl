       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  DAYCALC                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    LINKAGE UTILITY - RETURNS THE ABSOLUTE DAY NUMBER (DAYS     *
      *    SINCE AN ARBITRARY FIXED EPOCH) FOR A CCYYMMDD DATE.  ANY   *
      *    CALLER NEEDING A DAY-COUNT DIFFERENCE BETWEEN TWO DATES     *
      *    CALLS THIS TWICE AND SUBTRACTS - SEE INMUPDT AND INMLIST.   *
      *    NO INTRINSIC DATE FUNCTION IS AVAILABLE ON THE 390 COMPILER *
      *    RELEASE THIS SHOP RUNS, SO THE STANDARD CUMULATIVE-DAYS-IN- *
      *    YEAR TABLE METHOD IS USED INSTEAD.                         *
      ******************************************************************
       PROGRAM-ID.  DAYCALC.
       AUTHOR. MARY ELLEN CHU.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 04/09/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    04/09/02  MEC  0407  ORIGINAL - PULLED OUT OF INMUPDT SO
      *                         INMLIST'S DATE-WINDOW REPORTS COULD
      *                         SHARE THE SAME ARITHMETIC RATHER THAN
      *                         CARRYING A SECOND COPY OF IT.
      *    09/18/03  MEC  0431  ADDED THE PRE-EPOCH SIGN CHECK - A BAD
      *                         PARM CARD ON A TEST RUN PASSED A TWO-
      *                         DIGIT YEAR THROUGH UNWINDOWED AND THIS
      *                         CAME BACK NEGATIVE WITH NO EXPLANATION.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

      *    CUMULATIVE NON-LEAP DAYS-BEFORE-MONTH TABLE.
       01  CUM-DAYS-CONSTANTS.
           05  CUM-JAN                 PIC 9(3) VALUE 0.
           05  CUM-FEB                 PIC 9(3) VALUE 31.
           05  CUM-MAR                 PIC 9(3) VALUE 59.
           05  CUM-APR                 PIC 9(3) VALUE 90.
           05  CUM-MAY                 PIC 9(3) VALUE 120.
           05  CUM-JUN                 PIC 9(3) VALUE 151.
           05  CUM-JUL                 PIC 9(3) VALUE 181.
           05  CUM-AUG                 PIC 9(3) VALUE 212.
           05  CUM-SEP                 PIC 9(3) VALUE 243.
           05  CUM-OCT                 PIC 9(3) VALUE 273.
           05  CUM-NOV                 PIC 9(3) VALUE 304.
           05  CUM-DEC                 PIC 9(3) VALUE 334.
       01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-CONSTANTS.
           05  CUM-DAYS-ENTRY          PIC 9(3) OCCURS 12 TIMES.

       01  WS-DAY-COUNT-WORK.
           05  WS-YR                   PIC S9(9) COMP-3.
           05  WS-LEAP-DAYS            PIC S9(9) COMP-3.
           05  WS-DAYS-BEFORE-YEAR     PIC S9(9) COMP-3.
           05  WS-DAYS-BEFORE-YEAR-X REDEFINES WS-DAYS-BEFORE-YEAR.
               10  WS-DBY-SIGN-BYTE    PIC S9.
               10  FILLER              PIC X(4).
           05  WS-DAYS-BEFORE-MONTH    PIC S9(5) COMP-3.
           05  WS-DIV-TEMP             PIC S9(9) COMP-3.
           05  WS-REM-4                PIC S9(4) COMP-3.
           05  WS-REM-100              PIC S9(4) COMP-3.
           05  WS-REM-400              PIC S9(4) COMP-3.
           05  LEAP-YEAR-SW            PIC X VALUE "N".
               88  IS-LEAP-YEAR            VALUE "Y".

       LINKAGE SECTION.
       01  LK-CALC-CCYY                PIC 9(4).
       01  LK-CALC-MM                  PIC 9(2).
       01  LK-CALC-DD                  PIC 9(2).
       01  LK-ABS-DAYS                 PIC S9(9).
       01  LK-ABS-DAYS-BRK REDEFINES LK-ABS-DAYS.
           05  LK-ABS-DAYS-U           PIC 9(9).

       PROCEDURE DIVISION USING LK-CALC-CCYY, LK-CALC-MM, LK-CALC-DD,
                                 LK-ABS-DAYS.

       000-CALC-ABS-DAYS.
      *    RETURNS THE ABSOLUTE DAY NUMBER (DAYS SINCE 1600-12-31, AN
      *    ARBITRARY EPOCH WELL BEFORE ANY DATE THIS SYSTEM WILL EVER
      *    SEE).  ONLY THE DIFFERENCE BETWEEN TWO SUCH NUMBERS IS EVER
      *    USED BY A CALLER, SO THE CHOICE OF EPOCH DOES NOT MATTER.
           COMPUTE WS-YR = LK-CALC-CCYY - 1601.
           COMPUTE WS-LEAP-DAYS = (WS-YR / 4) - (WS-YR / 100)
                                + (WS-YR / 400).
           COMPUTE WS-DAYS-BEFORE-YEAR = (WS-YR * 365) + WS-LEAP-DAYS.
           IF WS-DBY-SIGN-BYTE < 0
               DISPLAY "*** DAYCALC - CALLER PASSED A CCYY BEFORE THE "
                       "EPOCH (1601) - CHECK THE CALLING PROGRAM ***"
           END-IF.
           MOVE CUM-DAYS-ENTRY (LK-CALC-MM) TO WS-DAYS-BEFORE-MONTH.
           PERFORM 100-CHECK-LEAP-ADJUST THRU 100-EXIT.
           COMPUTE LK-ABS-DAYS =
                 WS-DAYS-BEFORE-YEAR + WS-DAYS-BEFORE-MONTH
               + LK-CALC-DD.
           GOBACK.

       100-CHECK-LEAP-ADJUST.
           MOVE "N" TO LEAP-YEAR-SW.
           DIVIDE LK-CALC-CCYY BY 4   GIVING WS-DIV-TEMP
                                      REMAINDER WS-REM-4.
           DIVIDE LK-CALC-CCYY BY 100 GIVING WS-DIV-TEMP
                                      REMAINDER WS-REM-100.
           DIVIDE LK-CALC-CCYY BY 400 GIVING WS-DIV-TEMP
                                      REMAINDER WS-REM-400.
           IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
               MOVE "Y" TO LEAP-YEAR-SW.

           IF IS-LEAP-YEAR AND LK-CALC-MM > 2
               ADD 1 TO WS-DAYS-BEFORE-MONTH.
       100-EXIT.
           EXIT.
