       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  STRLTH                                     *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM      *
      *    CALLED UTILITY - RETURNS THE TRIMMED (NON-BLANK) LENGTH    *
      *    OF A NAME-PIECE FIELD.  USED BY INMLIST TO SIZE THE        *
      *    FULL-NAME CONCATENATION (FIRST/MIDDLE/LAST) ON THE         *
      *    UPCOMING-RELEASES AND HIGH-RISK DETAIL LINES.              *
      ******************************************************************
       PROGRAM-ID.  STRLTH.
       AUTHOR. R T WOJCIK.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 03/14/89.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    03/14/89  RTW  0000  ORIGINAL - SHOP-STANDARD TRIMMED-
      *                         LENGTH UTILITY FOR THE BOOKING SCREENS.
      *    11/02/91  RTW  0114  ADDED LOW-VALUES-TO-SPACES SCRUB -
      *                         SCREEN PACKAGE WAS PADDING WITH NULLS.
      *    06/09/95  JAS  0233  RENAMED FROM STRNGLTH TO FIT THE 8
      *                         CHARACTER MEMBER NAME LIMIT.
      *    09/23/98  RTW  0311  Y2K SWEEP - NO DATE FIELDS IN THIS
      *                         PROGRAM, REVIEWED AND SIGNED OFF.
      *    07/12/02  MEC  0402  REHOSTED FOR THE INMATE REGISTRY BUILD
      *                         - NAME-PIECE FIELDS ARE NOW UP TO 100
      *                         BYTES, NOT 30.  NO LOGIC CHANGE.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  L                    PIC S9(4) COMP.
           05  REV-SUB              PIC S9(4) COMP.
           05  TEMP-TXT             PIC X(100).
           05  FILLER               PIC X(10).

      *    REVERSED-VIEW LETS US SCAN A CHARACTER TABLE FROM EITHER
      *    END WITHOUT AN INTRINSIC FUNCTION - NOT ALLOWED ON THE
      *    390 COMPILER RELEASE THIS SHOP RUNS.
       01  TEMP-TXT-TBL REDEFINES TEMP-TXT.
           05  TEMP-TXT-CHAR        PIC X OCCURS 100 TIMES.

       LINKAGE SECTION.
       01  TEXT1                    PIC X(100).
       01  TEXT1-TBL REDEFINES TEXT1.
           05  TEXT1-CHAR           PIC X OCCURS 100 TIMES.
       01  RETURN-LTH               PIC S9(4).
       01  RETURN-LTH-U REDEFINES RETURN-LTH.
           05  RETURN-LTH-UNSGN     PIC 9(4).

       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-FIND-TRAILING-NONBLANK THRU 100-EXIT.
           ADD L TO RETURN-LTH.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE 0 TO L.
           MOVE SPACES TO TEMP-TXT.
           MOVE TEXT1 TO TEMP-TXT.
           INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
       000-EXIT.
           EXIT.

       100-FIND-TRAILING-NONBLANK.
      *    SCAN FROM THE RIGHT END OF THE FIELD FOR THE LAST
      *    NON-SPACE CHARACTER - THIS IS THE OLD SHOP WAY OF DOING
      *    WHAT FUNCTION REVERSE USED TO DO FOR US ON THE 06/09/95
      *    RELEASE - BACKED OUT WHEN WE MOVED THIS ROUTINE ONTO THE
      *    390 COMPILER.
           MOVE 100 TO REV-SUB.
           PERFORM 150-BACK-UP-A-CHARACTER THRU 150-EXIT
                   UNTIL REV-SUB = ZERO
                      OR TEMP-TXT-CHAR (REV-SUB) NOT = SPACE.
           MOVE REV-SUB TO L.
       100-EXIT.
           EXIT.

       150-BACK-UP-A-CHARACTER.
           SUBTRACT 1 FROM REV-SUB.
           IF REV-SUB = ZERO
               MOVE 1 TO REV-SUB.
       150-EXIT.
           EXIT.
