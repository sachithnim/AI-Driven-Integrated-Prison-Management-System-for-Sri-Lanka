      ******************************************************************
      *    COPYBOOK  VISITLOG                                         *
      *    VISITOR-LOG-FILE RECORD LAYOUT.  APPEND-ONLY, ONE RECORD   *
      *    PER VISIT CHECK-IN.  NOT KEYED - COUNTED BY INMATE-        *
      *    BOOKING-NUMBER IN THE LOOKUP JOB.                          *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    92-09-14  JAS  ORIGINAL LAYOUT.                             *
      *    99-02-08  RTW  Y2K - VISIT/CHECK-IN/CHECK-OUT TIMESTAMPS   *
      *                   EXPANDED TO CCYYMMDDHHMMSS.                 *
      ******************************************************************
       01  VISITOR-LOG-RECORD.
           05  INMATE-BOOKING-NUMBER       PIC X(50).
           05  VISITOR-NAME                PIC X(100).
           05  RELATIONSHIP                PIC X(50).
           05  VISITOR-ID                  PIC X(20).
           05  CONTACT-NUMBER              PIC X(20).
           05  VISIT-DATE                  PIC 9(14).
           05  CHECK-IN-TIME               PIC 9(14).
           05  CHECK-OUT-TIME              PIC 9(14).
           05  VISIT-LOCATION              PIC X(50).
           05  VISIT-TYPE                  PIC X(20).
               88  VISIT-IN-PERSON            VALUE "IN_PERSON".
               88  VISIT-VIDEO-CALL           VALUE "VIDEO_CALL".
           05  APPROVED-BY                 PIC X(100).
           05  NOTES                       PIC X(500).
           05  CONTRABAND-FLAG             PIC X.
               88  CONTRABAND-FOUND           VALUE "Y".
               88  NO-CONTRABAND-FOUND        VALUE "N".
           05  CONTRABAND-DETAILS          PIC X(500).
           05  CREATED-AT                  PIC 9(14).
           05  FILLER                      PIC X(30).
