      ******************************************************************
      *    COPYBOOK  ABENDREC                                         *
      *    ABEND DIAGNOSTIC WORK AREA - COMMON TO ALL DEPT OF          *
      *    CORRECTIONS BATCH PROGRAMS.  PARA-NAME IS MOVED AT THE      *
      *    TOP OF EVERY PARAGRAPH SO THE LAST VALUE ON THE ABEND       *
      *    DUMP TELLS US WHERE THE PROGRAM WAS WHEN IT DIED.           *
      *    1000-ABEND-RTN IN EACH PROGRAM WRITES ABEND-REC TO SYSOUT   *
      *    THEN FORCES A DIVIDE-BY-ZERO SO THE JOB ABENDS WITH A       *
      *    DUMP RATHER THAN FALLING OFF THE END OF THE STEP.           *
      ******************************************************************
       01  PARA-NAME                       PIC X(32) VALUE SPACES.

       01  ABEND-REC.
           05  ABEND-LIT             PIC X(10) VALUE "**ABEND** ".
           05  ABEND-PGM-ID          PIC X(8)  VALUE SPACES.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  ABEND-PARA            PIC X(32).
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  ABEND-REASON          PIC X(40) VALUE SPACES.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  EXPECTED-VAL          PIC X(10) VALUE SPACES.
           05  FILLER                PIC X(1)  VALUE SPACE.
           05  ACTUAL-VAL            PIC X(10) VALUE SPACES.
           05  FILLER                PIC X(16) VALUE SPACES.

       01  ABEND-FORCE-FIELDS.
           05  ZERO-VAL              PIC 9(1) COMP-3 VALUE 0.
           05  ONE-VAL               PIC 9(1) COMP-3 VALUE 1.
