      ******************************************************************
      *    COPYBOOK  RSTATION                                         *
      *    REHAB-STATION-FILE RECORD LAYOUT.  SMALL REFERENCE TABLE - *
      *    READ WHOLLY INTO REHASSGN'S STATION-TABLE AND SCORED IN    *
      *    MEMORY.  MAINTAINED BY THE REHAB CATALOG UNIT, NOT BY THE  *
      *    REGISTRY BUILD.                                             *
      ******************************************************************
       01  REHAB-STATION-RECORD.
           05  STATION-ID                  PIC 9(9).
           05  STATION-NAME                PIC X(100).
           05  LOCATION                    PIC X(100).
           05  ZONE                        PIC X(50).
           05  CAPACITY                    PIC 9(5).
           05  CURRENT-LOAD                PIC 9(5).
           05  SPECIALIZATIONS             PIC X(50) OCCURS 10 TIMES.
           05  SPECIALIZATION-COUNT        PIC 9(2).
           05  SUCCESS-RATE                PIC 9V999 COMP-3.
           05  ACTIVE-FLAG                 PIC X VALUE "Y".
               88  STATION-ACTIVE             VALUE "Y".
               88  STATION-INACTIVE           VALUE "N".
           05  FILLER                      PIC X(20).
