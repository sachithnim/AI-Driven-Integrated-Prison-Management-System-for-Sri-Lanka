      ******************************************************************
      *    COPYBOOK  COUNSNOT                                         *
      *    COUNSELING-NOTE-FILE RECORD LAYOUT.  SEQUENTIAL, APPEND-   *
      *    ONLY.  ONE RECORD PER COUNSELING SESSION LOGGED AGAINST AN *
      *    INMATE.  SENTIMENT AND SUMMARY ARE CARRIED AS SPACES ON    *
      *    THIS SIDE - THEY ARE FILLED IN BY THE OUTSIDE SENTIMENT-   *
      *    SCORING FEED, WHICH THIS SHOP DOES NOT CALL (SEE FALLBACK  *
      *    PROGRAM BANNER).                                            *
      ******************************************************************
       01  COUNSELING-NOTE-RECORD.
           05  NOTE-ID                     PIC 9(9).
           05  INMATE-ID                   PIC X(50).
           05  COUNSELOR-ID                PIC X(30).
           05  SESSION-DATE                PIC 9(14).
           05  SESSION-TEXT                PIC X(1000).
           05  SESSION-SCORE               PIC 9V9 COMP-3.
           05  SENTIMENT                   PIC X(20).
           05  SUMMARY                     PIC X(500).
           05  FILLER                      PIC X(20).
