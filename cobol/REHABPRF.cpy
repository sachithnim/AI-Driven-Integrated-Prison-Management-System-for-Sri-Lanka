      ******************************************************************
      *    COPYBOOK  REHABPRF                                         *
      *    REHAB-PROFILE-FILE RECORD LAYOUT.  INDEXED, RECORD KEY     *
      *    INMATE-ID.  ONE PROFILE PER INMATE, AUTO-CREATED BY        *
      *    REHASSGN THE FIRST TIME A RECOMMENDATION IS RUN FOR THAT   *
      *    INMATE.                                                     *
      ******************************************************************
       01  REHAB-PROFILE-RECORD.
           05  INMATE-ID                   PIC X(50).
           05  SUITABILITY-GROUP           PIC X(50).
           05  ZONE                        PIC X(50).
           05  RISK-SCORE                  PIC 9V999 COMP-3.
           05  MENTAL-HEALTH-STATUS        PIC X(50).
           05  NOTES                       PIC X(1000).
           05  LAST-UPDATED                PIC 9(14).
           05  CREATED-AT                  PIC 9(14).
           05  FILLER                      PIC X(20).
