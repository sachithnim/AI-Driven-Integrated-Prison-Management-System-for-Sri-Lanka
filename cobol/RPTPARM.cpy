      ******************************************************************
      *    COPYBOOK  RPTPARM                                          *
      *    ONE-RECORD PARAMETER CARD DRIVING THE INMLIST DATE-WINDOW   *
      *    REPORTS.  RPT-RELEASE-WINDOW-DAYS CONTROLS THE UPCOMING-    *
      *    RELEASES REPORT (WINDOW ON SENTENCE-END-DATE) AND RPT-      *
      *    PAROLE-WINDOW-DAYS CONTROLS THE PAROLE-ELIGIBLE REPORT      *
      *    (WINDOW ON PAROLE-ELIGIBILITY-DATE).  BOTH WINDOWS ARE      *
      *    [TODAY, TODAY + N DAYS] INCLUSIVE ON BOTH ENDS.  THE HIGH-  *
      *    RISK REPORT TAKES NO PARAMETER - IT IS A STRAIGHT FLAG      *
      *    SCAN.                                                       *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    02-11-08  JAS  ORIGINAL.                                    *
      ******************************************************************
       01  RPT-PARM-REC.
           05  RPT-RELEASE-WINDOW-DAYS     PIC 9(5).
           05  RPT-PAROLE-WINDOW-DAYS      PIC 9(5).
           05  FILLER                      PIC X(90).
