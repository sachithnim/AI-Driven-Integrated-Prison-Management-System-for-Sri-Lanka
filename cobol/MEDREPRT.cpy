      ******************************************************************
      *    COPYBOOK  MEDREPRT                                         *
      *    MEDICAL-REPORT-FILE RECORD LAYOUT.  SEQUENTIAL, APPEND-    *
      *    ONLY.  ONE RECORD PER MEDICAL OFFICER SIGN-OFF AGAINST AN  *
      *    INMATE - NO SCORING OR DERIVED FIELDS ATTACH TO THIS       *
      *    RECORD, IT IS A STRAIGHT PASS-THROUGH APPEND OFF           *
      *    REHASSGN'S 800-POST-MEDNOTE-RTN.                           *
      ******************************************************************
       01  MEDICAL-REPORT-RECORD.
           05  REPORT-ID                   PIC 9(9).
           05  INMATE-ID                   PIC X(50).
           05  OFFICER-ID                  PIC X(30).
           05  REPORT-DATE                 PIC 9(14).
           05  DIAGNOSIS                   PIC X(500).
           05  NOTES                       PIC X(1000).
           05  FILLER                      PIC X(20).
