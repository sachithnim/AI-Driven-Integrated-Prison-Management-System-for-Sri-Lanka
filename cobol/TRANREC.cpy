      ******************************************************************
      *    COPYBOOK  TRANREC                                          *
      *    INMATE-TRANS-FILE RECORD LAYOUT.  ONE TRANSACTION PER      *
      *    ADMISSION, UPDATE, RELEASE OR TRANSFER REQUEST FED TO      *
      *    INMEDIT/INMUPDT FROM THE BOOKING DESK AND CLASSIFICATION   *
      *    UNIT SCREENS.  TRANS-CODE DRIVES WHICH GROUP OF FIELDS ON  *
      *    THE RECORD IS MEANINGFUL - SEE 100-MAINLINE IN INMUPDT.    *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    02-01-09  MEC  ORIGINAL - CARRIES THE FULL INMATE-RECORD   *
      *                   FIELD SET FOR ADMIT/UPDATE, PLUS THE        *
      *                   SMALLER TRANSFER FIELD GROUP.  RELEASE      *
      *                   TRANSACTIONS ONLY NEED TRANS-BOOKING-NUMBER.*
      ******************************************************************
       01  INMATE-TRANS-REC.
           05  TRANS-CODE                  PIC X(1).
               88  TRANS-ADMIT                 VALUE "A".
               88  TRANS-UPDATE                VALUE "U".
               88  TRANS-RELEASE               VALUE "R".
               88  TRANS-TRANSFER              VALUE "T".
           05  TRANS-BOOKING-NUMBER        PIC X(50).
           05  TRANS-DETAIL.
               10  TRANS-FIRST-NAME            PIC X(100).
               10  TRANS-LAST-NAME             PIC X(100).
               10  TRANS-MIDDLE-NAME           PIC X(100).
               10  TRANS-DATE-OF-BIRTH         PIC 9(8).
               10  TRANS-GENDER                PIC X(20).
               10  TRANS-NATIONALITY           PIC X(50).
               10  TRANS-NIC                   PIC X(20).
               10  TRANS-ADDRESS               PIC X(500).
               10  TRANS-CONTACT-NUMBER        PIC X(20).
               10  TRANS-CASE-TYPE             PIC X(20).
               10  TRANS-CASE-NUMBER           PIC X(100).
               10  TRANS-SENTENCE-START-DATE   PIC 9(8).
               10  TRANS-SENTENCE-END-DATE     PIC 9(8).
               10  TRANS-PAROLE-ELIG-DATE      PIC 9(8).
               10  TRANS-SENTENCE-DUR-MONTHS   PIC 9(4).
               10  TRANS-CRIME-DESCRIPTION     PIC X(1000).
               10  TRANS-COURT                 PIC X(100).
               10  TRANS-JUDGE                 PIC X(100).
               10  TRANS-SECURITY-LEVEL        PIC X(20).
               10  TRANS-CURRENT-FACILITY      PIC X(100).
               10  TRANS-BLOCK                 PIC X(50).
               10  TRANS-CELL-NUMBER           PIC X(20).
               10  TRANS-BLOOD-TYPE            PIC X(20).
               10  TRANS-RISK-LEVEL            PIC X(50).
               10  TRANS-GANG-AFFIL-FLAG       PIC X.
               10  TRANS-GANG-NAME             PIC X(200).
               10  TRANS-VIOLENT-HIST-FLAG     PIC X.
               10  TRANS-ESCAPE-RISK-FLAG      PIC X.
               10  TRANS-SUICIDE-RISK-FLAG     PIC X.
               10  TRANS-NOTES                 PIC X(1000).
               10  TRANS-UPDATED-BY            PIC X(100).
           05  FILLER                      PIC X(50).
