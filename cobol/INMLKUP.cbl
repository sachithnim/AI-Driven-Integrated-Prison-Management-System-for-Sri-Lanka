       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  INMLKUP                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    SINGLE-INMATE DETAIL LOOKUP.  RANDOM-READS THE MASTER FOR   *
      *    THE BOOKING NUMBER NAMED ON THE PARM CARD, SCANS THE FLAT   *
      *    INCIDENT AND VISITOR LOG FILES TO REFRESH TOTAL-INCIDENTS   *
      *    AND TOTAL-VISITS, REWRITES THE MASTER WITH THE REFRESHED    *
      *    COUNTS, AND WRITES THE FULL RECORD TO THE LOOKUP-RESULT     *
      *    FILE FOR THE ON-LINE SIDE TO PICK UP.                       *
      ******************************************************************
       PROGRAM-ID.  INMLKUP.
       AUTHOR. JON SAYLES.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 02/03/11.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    02/03/11  JAS  0415  ORIGINAL - RANDOM-READ LOOKUP AGAINST
      *                         THE MASTER, WITH THE INCIDENT/VISIT
      *                         ROLL-UP SCANS RUN FRESH ON EVERY CALL
      *                         PER CLASSIFICATION UNIT'S REQUEST.
      *    02/09/11  MEC  0415  ADDED THE MASTER REWRITE SO THE ROLLED-
      *                         UP COUNTS DO NOT GO STALE BETWEEN LOOKUP
      *                         JOB RUNS.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT LKUP-PARM-FILE
           ASSIGN TO UT-S-LKUPKEY
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PFCODE.

           SELECT INCIDENT-FILE
           ASSIGN TO UT-S-INCIDNT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS ICCODE.

           SELECT VISITLOG-FILE
           ASSIGN TO UT-S-VISITLOG
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS VLCODE.

           SELECT INMLKUP-OUT
           ASSIGN TO UT-S-INMLKUP
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT INMATE-MASTER
                  ASSIGN       TO INMMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS BOOKING-NUMBER
                  FILE STATUS  IS INMMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  LKUP-PARM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 200 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS LKUP-PARM-FILE-REC.
       01  LKUP-PARM-FILE-REC  PIC X(200).

       FD  INCIDENT-FILE
           RECORD CONTAINS 4113 CHARACTERS
           DATA RECORD IS BEHAVIOR-INCIDENT-RECORD.
           COPY INCIDENT.

       FD  VISITLOG-FILE
           RECORD CONTAINS 1497 CHARACTERS
           DATA RECORD IS VISITOR-LOG-RECORD.
           COPY VISITLOG.

       FD  INMLKUP-OUT
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMLKUP-OUT-REC.
       01  INMLKUP-OUT-REC  PIC X(14757).

       FD  INMATE-MASTER
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMATE-RECORD.
           COPY INMATE.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  PFCODE                  PIC X(2).
               88 CODE-READ    VALUE SPACES.
           05  ICCODE                  PIC X(2).
           05  VLCODE                  PIC X(2).
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE   VALUE SPACES.
           05  INMMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".

           COPY LKUPKEY.

       77  MORE-INCIDENT-SW            PIC X(01) VALUE "Y".
           88 NO-MORE-INCIDENTS           VALUE "N".
       77  MORE-VISIT-SW               PIC X(01) VALUE "Y".
           88 NO-MORE-VISITS              VALUE "N".

       01  COUNTERS-AND-ACCUMULATORS.
           05 INCIDENTS-SCANNED        PIC 9(7) COMP.
           05 VISITS-SCANNED           PIC 9(7) COMP.
           05 WS-INCIDENT-COUNT        PIC 9(5) COMP-3.
           05 WS-VISIT-COUNT           PIC 9(5) COMP-3.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB INMLKUP ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.

           READ LKUP-PARM-FILE INTO LKUP-KEY-REC
               AT END
                   MOVE "** MISSING INMLKUP LOOKUP-KEY PARM CARD"
                       TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE LKUP-BOOKING-NUMBER TO BOOKING-NUMBER.
           READ INMATE-MASTER
               INVALID KEY
                   MOVE "** BOOKING NUMBER NOT ON INMATE-MASTER"
                       TO ABEND-REASON
                   MOVE LKUP-BOOKING-NUMBER TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 300-COUNT-INCIDENTS THRU 300-EXIT.
           PERFORM 350-COUNT-VISITS THRU 350-EXIT.

           MOVE WS-INCIDENT-COUNT TO TOTAL-INCIDENTS.
           MOVE WS-VISIT-COUNT    TO TOTAL-VISITS.

           REWRITE INMATE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM REWRITING INMATE-MASTER"
                       TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.

           WRITE INMLKUP-OUT-REC FROM INMATE-RECORD.
       100-EXIT.
           EXIT.

      *    COUNTS INCIDENTS ON THE FLAT BEHAVIOR-INCIDENT-FILE WHERE
      *    INMATE-BOOKING-NUMBER MATCHES THE LOOKUP KEY.  THE FILE IS
      *    NOT KEYED OR SORTED BY BOOKING NUMBER, SO EVERY RECORD IS
      *    READ ONCE PER JOB RUN.
       300-COUNT-INCIDENTS.
           MOVE "300-COUNT-INCIDENTS" TO PARA-NAME.
           MOVE 0 TO WS-INCIDENT-COUNT.
           MOVE "Y" TO MORE-INCIDENT-SW.
           PERFORM 320-READ-INCIDENT THRU 320-EXIT.
           PERFORM 310-CHECK-INCIDENT THRU 310-EXIT
               UNTIL NO-MORE-INCIDENTS.
       300-EXIT.
           EXIT.

       310-CHECK-INCIDENT.
           IF INMATE-BOOKING-NUMBER OF BEHAVIOR-INCIDENT-RECORD
                  = LKUP-BOOKING-NUMBER
               ADD 1 TO WS-INCIDENT-COUNT
           END-IF.
           PERFORM 320-READ-INCIDENT THRU 320-EXIT.
       310-EXIT.
           EXIT.

       320-READ-INCIDENT.
           MOVE "320-READ-INCIDENT" TO PARA-NAME.
           READ INCIDENT-FILE
               AT END
                   MOVE "N" TO MORE-INCIDENT-SW
                   GO TO 320-EXIT
           END-READ.
           ADD +1 TO INCIDENTS-SCANNED.
       320-EXIT.
           EXIT.

      *    COUNTS VISITS ON THE FLAT VISITOR-LOG-FILE WHERE
      *    INMATE-BOOKING-NUMBER MATCHES THE LOOKUP KEY.  SAME
      *    UNKEYED FULL-SCAN APPROACH AS 300-COUNT-INCIDENTS.
       350-COUNT-VISITS.
           MOVE "350-COUNT-VISITS" TO PARA-NAME.
           MOVE 0 TO WS-VISIT-COUNT.
           MOVE "Y" TO MORE-VISIT-SW.
           PERFORM 370-READ-VISIT THRU 370-EXIT.
           PERFORM 360-CHECK-VISIT THRU 360-EXIT
               UNTIL NO-MORE-VISITS.
       350-EXIT.
           EXIT.

       360-CHECK-VISIT.
           IF INMATE-BOOKING-NUMBER OF VISITOR-LOG-RECORD
                  = LKUP-BOOKING-NUMBER
               ADD 1 TO WS-VISIT-COUNT
           END-IF.
           PERFORM 370-READ-VISIT THRU 370-EXIT.
       360-EXIT.
           EXIT.

       370-READ-VISIT.
           MOVE "370-READ-VISIT" TO PARA-NAME.
           READ VISITLOG-FILE
               AT END
                   MOVE "N" TO MORE-VISIT-SW
                   GO TO 370-EXIT
           END-READ.
           ADD +1 TO VISITS-SCANNED.
       370-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT LKUP-PARM-FILE, INCIDENT-FILE, VISITLOG-FILE.
           OPEN OUTPUT INMLKUP-OUT, SYSOUT.
           OPEN I-O INMATE-MASTER.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE LKUP-PARM-FILE, INCIDENT-FILE, VISITLOG-FILE,
                 INMLKUP-OUT, SYSOUT, INMATE-MASTER.
       850-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** INCIDENTS SCANNED **".
           DISPLAY INCIDENTS-SCANNED.
           DISPLAY "** INCIDENTS MATCHED **".
           DISPLAY WS-INCIDENT-COUNT.
           DISPLAY "** VISITS SCANNED **".
           DISPLAY VISITS-SCANNED.
           DISPLAY "** VISITS MATCHED **".
           DISPLAY WS-VISIT-COUNT.
           DISPLAY "******** NORMAL END OF JOB INMLKUP ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - INMLKUP ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
