       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  INMEDIT                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    EDITS THE DAILY BOOKING-DESK/CLASSIFICATION-UNIT            *
      *    TRANSACTION FILE (ADMIT, UPDATE, RELEASE, TRANSFER          *
      *    REQUESTS) BEFORE INMUPDT IS ALLOWED TO TOUCH THE INMATE     *
      *    MASTER.  GOOD TRANSACTIONS ARE WRITTEN TO INMEDIT-OUT;      *
      *    REJECTS GO TO INMEDIT-ERR WITH A REASON MESSAGE.            *
      ******************************************************************
       PROGRAM-ID.  INMEDIT.
       AUTHOR. JON SAYLES.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 01/23/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    01/23/02  JAS  0400  ORIGINAL - STANDARD SHOP FIELD/CROSS-
      *                         FIELD/CROSS-FILE EDIT SHAPE.  NO DB2
      *                         LOOK-UP TABLES IN THE REGISTRY - ALL
      *                         REFERENCE DATA IS FLAT/INDEXED FILES.
      *    03/11/02  JAS  0405  ADDED DUPLICATE-BOOKING-NUMBER CHECK
      *                         FOR ADMIT TRANSACTIONS, PER
      *                         CLASSIFICATION UNIT REQUEST 02-071 -
      *                         SAME BOOKING NUMBER CANNOT BE ADMITTED
      *                         TWICE.
      *    07/30/02  MEC  0406  ADDED NOT-ON-FILE CHECK FOR UPDATE,
      *                         RELEASE AND TRANSFER TRANSACTIONS -
      *                         THESE MUST ALREADY EXIST ON THE MASTER.
      *    09/23/98  RTW  0311  Y2K SWEEP - ALL DATE FIELDS ON THIS
      *                         TRANSACTION ARE ALREADY CCYYMMDD,
      *                         REVIEWED AND SIGNED OFF.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT INMATE-TRANS-FILE
           ASSIGN TO UT-S-INMTRAN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT INMEDIT-OUT
           ASSIGN TO UT-S-INMEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT INMEDIT-ERR
           ASSIGN TO UT-S-INMERR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS EFCODE.

           SELECT INMATE-MASTER
                  ASSIGN       TO INMMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS BOOKING-NUMBER
                  FILE STATUS  IS INMMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** RAW ADMIT/UPDATE/RELEASE/TRANSFER TRANSACTIONS OFF THE
      ****** BOOKING DESK AND CLASSIFICATION UNIT SCREENS.
       FD  INMATE-TRANS-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 3931 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMATE-TRANS-FILE-REC.
       01  INMATE-TRANS-FILE-REC  PIC X(3931).

      ****** TRANSACTIONS THAT PASSED ALL EDITS - FEEDS INMUPDT.
       FD  INMEDIT-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 3931 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMEDIT-OUT-REC.
       01  INMEDIT-OUT-REC  PIC X(3931).

       FD  INMEDIT-ERR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 3971 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMEDIT-ERR-REC.
       01  INMEDIT-ERR-REC.
           05  ERR-MSG                     PIC X(40).
           05  ERR-REST-OF-REC             PIC X(3931).

       FD  INMATE-MASTER
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMATE-RECORD.
           COPY INMATE.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ    VALUE SPACES.
               88 NO-MORE-DATA VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE   VALUE SPACES.
           05  EFCODE                  PIC X(2).
               88 CODE-WRITE-ERR VALUE SPACES.
           05  INMMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".
               88 RECORD-NOT-FOUND VALUE "23".

           COPY TRANREC.

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-IN-ERROR         PIC 9(7) COMP.

       77  MORE-DATA-SW                PIC X(01) VALUE "Y".
           88 NO-MORE-TRANS               VALUE "N".
       77  ERROR-FOUND-SW              PIC X(01) VALUE "N".
           88 RECORD-ERROR-FOUND          VALUE "Y".
           88 VALID-RECORD                VALUE "N".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-TRANS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB INMEDIT ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-TRANS THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-FIELD-EDITS THRU 300-EXIT.

           IF VALID-RECORD
               PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.

           IF RECORD-ERROR-FOUND
               ADD +1 TO RECORDS-IN-ERROR
               PERFORM 710-WRITE-INMERR THRU 710-EXIT
           ELSE
               ADD +1 TO RECORDS-WRITTEN
               PERFORM 700-WRITE-INMEDIT THRU 700-EXIT.

           PERFORM 900-READ-TRANS THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-FIELD-EDITS.
           MOVE "N" TO ERROR-FOUND-SW.
           MOVE "300-FIELD-EDITS" TO PARA-NAME.
           IF TRANS-CODE NOT = "A" AND NOT = "U" AND
                              NOT = "R" AND NOT = "T"
               MOVE "*** INVALID TRANS-CODE" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 300-EXIT.

           IF TRANS-BOOKING-NUMBER = SPACES
               MOVE "*** BLANK BOOKING NUMBER" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 300-EXIT.

           IF TRANS-ADMIT OR TRANS-UPDATE
               PERFORM 350-CHECK-ADMIT-FIELDS THRU 350-EXIT.

           IF TRANS-TRANSFER AND VALID-RECORD
               IF TRANS-CURRENT-FACILITY = SPACES
                   MOVE "*** BLANK TRANSFER FACILITY" TO ERR-MSG
                   MOVE "Y" TO ERROR-FOUND-SW
                   GO TO 300-EXIT.

       300-EXIT.
           EXIT.

       350-CHECK-ADMIT-FIELDS.
           MOVE "350-CHECK-ADMIT-FIELDS" TO PARA-NAME.
           IF TRANS-FIRST-NAME = SPACES
               MOVE "*** BLANK FIRST NAME" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 350-EXIT.

           IF TRANS-LAST-NAME = SPACES
               MOVE "*** BLANK LAST NAME" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 350-EXIT.

           IF TRANS-DATE-OF-BIRTH IS NOT NUMERIC OR
              TRANS-DATE-OF-BIRTH = ZERO
               MOVE "*** INVALID DATE OF BIRTH" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 350-EXIT.

           IF TRANS-SENTENCE-START-DATE IS NOT NUMERIC
               MOVE "*** INVALID SENTENCE START DATE" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 350-EXIT.

           IF TRANS-SENTENCE-END-DATE IS NOT NUMERIC
               MOVE "*** INVALID SENTENCE END DATE" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 350-EXIT.

       350-EXIT.
           EXIT.

       500-CROSS-FILE-EDITS.
           MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.
           MOVE TRANS-BOOKING-NUMBER TO BOOKING-NUMBER.
           READ INMATE-MASTER
               INVALID KEY MOVE "23" TO INMMSTR-STATUS
           END-READ.

      *    DUPLICATE-BOOKING CHECK - ADMISSION IS REJECTED IF THE
      *    BOOKING NUMBER IS ALREADY ON THE MASTER FILE (INMATESERVICE
      *    BUSINESS RULE).
           IF TRANS-ADMIT AND RECORD-FOUND
               MOVE "*** DUPLICATE BOOKING NUMBER - ALREADY ADMITTED"
                    TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 500-EXIT.

      *    UPDATE, RELEASE AND TRANSFER MUST ALREADY BE ON FILE.
           IF (TRANS-UPDATE OR TRANS-RELEASE OR TRANS-TRANSFER)
                   AND NOT RECORD-FOUND
               MOVE "*** BOOKING NUMBER NOT ON MASTER FILE" TO ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 500-EXIT.

       500-EXIT.
           EXIT.

       700-WRITE-INMEDIT.
           MOVE "700-WRITE-INMEDIT" TO PARA-NAME.
           WRITE INMEDIT-OUT-REC FROM INMATE-TRANS-REC.
       700-EXIT.
           EXIT.

       710-WRITE-INMERR.
           MOVE "710-WRITE-INMERR" TO PARA-NAME.
           MOVE INMATE-TRANS-REC TO ERR-REST-OF-REC.
           WRITE INMEDIT-ERR-REC.
       710-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT INMATE-TRANS-FILE.
           OPEN OUTPUT INMEDIT-OUT, INMEDIT-ERR, SYSOUT.
           OPEN I-O INMATE-MASTER.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE INMATE-TRANS-FILE, INMEDIT-OUT, INMEDIT-ERR,
                 SYSOUT, INMATE-MASTER.
       850-EXIT.
           EXIT.

       900-READ-TRANS.
           MOVE "900-READ-TRANS" TO PARA-NAME.
           READ INMATE-TRANS-FILE INTO INMATE-TRANS-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           MOVE "N" TO ERROR-FOUND-SW.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** TRANSACTIONS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** TRANSACTIONS PASSED **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** TRANSACTIONS REJECTED **".
           DISPLAY RECORDS-IN-ERROR.
           DISPLAY "******** NORMAL END OF JOB INMEDIT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - INMEDIT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
