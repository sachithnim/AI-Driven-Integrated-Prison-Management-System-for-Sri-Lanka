      ******************************************************************
      *    COPYBOOK  SRCHCRIT                                         *
      *    ONE-RECORD PARAMETER CARD DRIVING THE INMSRCH SCAN.  BLANK  *
      *    A FIELD TO SKIP IT.  ONLY ONE OF SRCH-SEARCH-TERM/SRCH-     *
      *    STATUS/SRCH-SECURITY-LEVEL/SRCH-FACILITY IS EVER HONORED -  *
      *    SEE THE PRIORITY CHAIN IN INMSRCH 200-APPLY-PRIMARY-FILTER. *
      *    THE REMAINING THREE FIELDS ARE ALWAYS APPLIED AS SECONDARY  *
      *    AND-ED FILTERS.                                             *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    02-02-04  JAS  ORIGINAL.                                    *
      ******************************************************************
       01  SRCH-CRITERIA-REC.
           05  SRCH-SEARCH-TERM            PIC X(100).
           05  SRCH-STATUS                 PIC X(20).
           05  SRCH-SECURITY-LEVEL         PIC X(20).
           05  SRCH-FACILITY               PIC X(100).
           05  SRCH-BLOCK                  PIC X(50).
           05  SRCH-GANG-FLAG              PIC X.
               88  SRCH-GANG-FILTER-ON         VALUE "Y".
           05  SRCH-HIGH-RISK-FLAG         PIC X.
               88  SRCH-HIGH-RISK-FILTER-ON    VALUE "Y".
           05  FILLER                      PIC X(207).
