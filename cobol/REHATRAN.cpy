      ******************************************************************
      *    COPYBOOK  REHATRAN                                         *
      *    REHAB-TRANS-FILE RECORD LAYOUT.  ONE TRANSACTION PER        *
      *    RECOMMENDATION REQUEST, PROGRESS POSTING, MEDICAL REPORT    *
      *    OR COUNSELING NOTE FED TO REHASSGN FROM THE CLASSIFICATION  *
      *    AND MEDICAL UNIT SCREENS.  RTRANS-TYPE DRIVES WHICH GROUP   *
      *    OF FIELDS ON THE RECORD IS MEANINGFUL - SEE 100-MAINLINE    *
      *    IN REHASSGN.                                                *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    02-06-14  MEC  ORIGINAL.                                    *
      ******************************************************************
       01  REHAB-TRANS-REC.
           05  RTRANS-TYPE                 PIC X(2).
               88  RTRANS-RECOMMEND            VALUE "RC".
               88  RTRANS-PROGRESS             VALUE "PG".
               88  RTRANS-MEDREPORT            VALUE "MR".
               88  RTRANS-COUNSNOTE            VALUE "CN".
           05  RTRANS-INMATE-ID            PIC X(50).
           05  RTRANS-ZONE                 PIC X(50).
           05  RTRANS-RECOMMENDATION-ID    PIC 9(9).
           05  RTRANS-PROGRESS-PCT         PIC 9(3).
           05  RTRANS-OFFICER-ID           PIC X(30).
           05  RTRANS-COUNSELOR-ID         PIC X(30).
           05  RTRANS-TEXT                 PIC X(1000).
           05  RTRANS-SESSION-SCORE        PIC 9V9 COMP-3.
           05  RTRANS-RECORDED-BY          PIC X(100).
           05  FILLER                      PIC X(50).
