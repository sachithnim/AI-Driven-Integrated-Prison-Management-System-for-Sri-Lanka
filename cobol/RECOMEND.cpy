      ******************************************************************
      *    COPYBOOK  RECOMEND                                         *
      *    RECOMMENDATION-FILE RECORD LAYOUT.  WRITTEN ON CREATE BY   *
      *    REHASSGN, REWRITTEN WHEN A RECOMMENDATION AUTO-COMPLETES.  *
      ******************************************************************
       01  RECOMMENDATION-RECORD.
           05  RECOMMENDATION-ID           PIC 9(9).
           05  INMATE-ID                   PIC X(50).
           05  PROGRAM-ID                  PIC 9(9).
           05  STATION-ID                  PIC 9(9).
           05  OFFICER-REC-ID              PIC 9(9).
           05  RECOMMENDED-DURATION-WEEKS  PIC 9(3).
           05  REASON-EXPLAINER            PIC X(1000).
           05  CONFIDENCE                  PIC 9V999.
           05  RECOMMENDATION-STATUS       PIC X(20).
               88  RECOMMENDATION-PENDING     VALUE "PENDING".
               88  RECOMMENDATION-IN-PROGRESS VALUE "IN_PROGRESS".
               88  RECOMMENDATION-COMPLETED   VALUE "COMPLETED".
           05  CREATED-AT                  PIC 9(14).
           05  FILLER                      PIC X(30).
