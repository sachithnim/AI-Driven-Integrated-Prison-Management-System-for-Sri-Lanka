      ******************************************************************
      *    COPYBOOK  LKUPKEY                                          *
      *    ONE-RECORD PARAMETER CARD DRIVING THE INMLKUP JOB.  CARRIES *
      *    THE BOOKING NUMBER OF THE SINGLE INMATE TO BE LOOKED UP AND *
      *    HAVE ITS INCIDENT/VISIT ROLL-UP COUNTS REFRESHED.           *
      *                                                                *
      *    CHANGE LOG                                                 *
      *    02-03-11  JAS  ORIGINAL.                                    *
      ******************************************************************
       01  LKUP-KEY-REC.
           05  LKUP-BOOKING-NUMBER         PIC X(50).
           05  FILLER                      PIC X(150).
