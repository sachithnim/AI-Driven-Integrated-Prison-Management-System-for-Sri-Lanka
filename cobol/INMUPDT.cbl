       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  INMUPDT                                    *
      *    DEPARTMENT OF CORRECTIONS - INMATE REGISTRY SUBSYSTEM       *
      *                                                                *
      *    APPLIES EDITED ADMIT/UPDATE/RELEASE/TRANSFER TRANSACTIONS   *
      *    (FROM INMEDIT) AGAINST THE INMATE MASTER, RECOMPUTES THE    *
      *    DERIVED AGE/DAYS-SERVED/DAYS-REMAINING FIELDS ON EVERY      *
      *    TRANSACTION, AND WRITES A NOTIFY-FILE RECORD FOR EACH       *
      *    ADMIT, RELEASE AND TRANSFER SO THE ON-LINE SIDE OF THE      *
      *    HOUSE CAN PICK UP THE EVENT ON ITS NEXT POLL.               *
      ******************************************************************
       PROGRAM-ID.  INMUPDT.
       AUTHOR. JON SAYLES.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 01/24/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    01/24/02  JAS  0400  ORIGINAL - APPLIES EDITED TRANSACTIONS
      *                         AGAINST THE INMATE MASTER, PER
      *                         REGISTRY SPEC.
      *    03/18/02  JAS  0405  ADDED 200/300/400/500 DISPATCH ON
      *                         TRANS-CODE FOR ADMIT/UPDATE/RELEASE/
      *                         TRANSFER.
      *    04/02/02  MEC  0407  ADDED 250-CALCULATE-DERIVED-FIELDS -
      *                         AGE-YEARS/DAYS-SERVED/DAYS-REMAINING
      *                         ARE NOW RECOMPUTED ON EVERY TRANSACTION
      *                         RATHER THAN LEFT STALE FROM ADMISSION.
      *    04/09/02  MEC  0407  DAY-COUNT ARITHMETIC WRITTEN IN-HOUSE -
      *                         NO INTRINSIC DATE FUNCTIONS ON THE 390
      *                         COMPILER RELEASE THIS SHOP RUNS.
      *    04/16/02  MEC  0407  MOVED THE DAY-COUNT ARITHMETIC OUT TO
      *                         CALLED SUBPROGRAM DAYCALC SO INMLIST
      *                         COULD SHARE IT INSTEAD OF CARRYING A
      *                         SECOND COPY.
      *    09/23/98  RTW  0311  Y2K SWEEP - ADDED CENTURY WINDOWING ON
      *                         THE ACCEPT FROM DATE RESULT (150-GET-
      *                         TODAYS-DATE).  ANY YY OF 50 OR HIGHER
      *                         IS TAKEN AS 19XX, BELOW 50 AS 20XX -
      *                         GOOD UNTIL THIS SHOP RETIRES IN 2049.
      *    04/22/02  MEC  0409  NOTIFY-FILE RECORD LENGTH WAS SHORTED
      *                         AT 120 - COPYBOOK NOTIFY RUNS 194.
      *                         NOTIFY-TEXT WAS GETTING TRUNCATED ON
      *                         THE TRANSFER MESSAGE.  CORRECTED FD
      *                         AND WORKING-STORAGE TO 194.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT INMEDIT-OUT
           ASSIGN TO UT-S-INMEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT NOTIFY-FILE
           ASSIGN TO UT-S-NOTIFY
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT INMATE-MASTER
                  ASSIGN       TO INMMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS BOOKING-NUMBER
                  FILE STATUS  IS INMMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  INMEDIT-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 3931 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS INMEDIT-OUT-REC.
       01  INMEDIT-OUT-REC  PIC X(3931).

       FD  NOTIFY-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 194 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS NOTIFY-FILE-REC.
       01  NOTIFY-FILE-REC  PIC X(194).

       FD  INMATE-MASTER
           RECORD CONTAINS 14757 CHARACTERS
           DATA RECORD IS INMATE-RECORD.
           COPY INMATE.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ    VALUE SPACES.
               88 NO-MORE-DATA VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE   VALUE SPACES.
           05  INMMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".

           COPY TRANREC.
           COPY NOTIFY.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
               88 NO-MORE-TRANS           VALUE "N".

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 ADMITS-PROCESSED         PIC 9(7) COMP.
           05 UPDATES-PROCESSED        PIC 9(7) COMP.
           05 RELEASES-PROCESSED       PIC 9(7) COMP.
           05 TRANSFERS-PROCESSED      PIC 9(7) COMP.

      *    TODAY'S DATE, WINDOWED TO CCYYMMDD - SEE Y2K CHANGE-LOG
      *    ENTRY ABOVE.
       01  WS-TODAY-CCYYMMDD           PIC 9(8).
       01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.
           05  WS-TODAY-CCYY           PIC 9(4).
           05  WS-TODAY-MM             PIC 9(2).
           05  WS-TODAY-DD             PIC 9(2).
       01  WS-DATE-6                   PIC 9(6).
       01  WS-DATE-6-BRK REDEFINES WS-DATE-6.
           05  WS-DATE-6-YY            PIC 9(2).
           05  WS-DATE-6-MM            PIC 9(2).
           05  WS-DATE-6-DD            PIC 9(2).

      *    GENERIC ABSOLUTE-DAY-NUMBER WORK AREA.  CALLED SUBPROGRAM
      *    DAYCALC IS CALLED TWICE PER DATE-DIFFERENCE - ONCE FOR EACH
      *    END OF THE RANGE - LOADING WS-CALC-CCYY/MM/DD BEFORE EACH
      *    CALL AND CAPTURING THE RESULT OFF TO WS-ABS-DAYS-1/2 BEFORE
      *    THE NEXT CALL OVERWRITES WS-CALC-ABS-DAYS.
       01  WS-DAY-COUNT-WORK.
           05  WS-CALC-CCYY            PIC 9(4).
           05  WS-CALC-MM              PIC 9(2).
           05  WS-CALC-DD              PIC 9(2).
           05  WS-CALC-ABS-DAYS        PIC S9(9).
           05  WS-ABS-DAYS-1           PIC S9(9) COMP-3.
           05  WS-ABS-DAYS-2           PIC S9(9) COMP-3.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-TRANS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB INMUPDT ********".
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 150-GET-TODAYS-DATE THRU 150-EXIT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-EDITED-TRANS THRU 900-EXIT.
       000-EXIT.
           EXIT.

       150-GET-TODAYS-DATE.
           MOVE "150-GET-TODAYS-DATE" TO PARA-NAME.
           ACCEPT WS-DATE-6 FROM DATE.
           IF WS-DATE-6-YY < 50
               COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-6-YY
           ELSE
               COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-6-YY.
           MOVE WS-DATE-6-MM TO WS-TODAY-MM.
           MOVE WS-DATE-6-DD TO WS-TODAY-DD.
       150-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF TRANS-ADMIT
               PERFORM 200-PROCESS-ADMISSION-RTN THRU 200-EXIT
           ELSE IF TRANS-UPDATE
               PERFORM 300-PROCESS-UPDATE-RTN THRU 300-EXIT
           ELSE IF TRANS-RELEASE
               PERFORM 400-PROCESS-RELEASE-RTN THRU 400-EXIT
           ELSE IF TRANS-TRANSFER
               PERFORM 500-PROCESS-TRANSFER-RTN THRU 500-EXIT.

           PERFORM 900-READ-EDITED-TRANS THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-PROCESS-ADMISSION-RTN.
           MOVE "200-PROCESS-ADMISSION-RTN" TO PARA-NAME.
           INITIALIZE INMATE-RECORD.
           MOVE TRANS-BOOKING-NUMBER   TO BOOKING-NUMBER.
           PERFORM 210-MOVE-TRANS-TO-MASTER THRU 210-EXIT.
           MOVE "ACTIVE"               TO INMATE-STATUS.
           MOVE WS-TODAY-CCYYMMDD      TO ADMISSION-DATE.
           MOVE 0                      TO RELEASE-DATE.
           MOVE 0                      TO TOTAL-INCIDENTS.
           MOVE 0                      TO TOTAL-VISITS.
           MOVE WS-TODAY-CCYYMMDD      TO CREATED-AT (1:8).
           MOVE 0                      TO CREATED-AT (9:6).
           MOVE CREATED-AT             TO UPDATED-AT.
           MOVE TRANS-UPDATED-BY       TO CREATED-BY.
           MOVE TRANS-UPDATED-BY       TO UPDATED-BY.

           PERFORM 250-CALCULATE-DERIVED-FIELDS THRU 250-EXIT.

           WRITE INMATE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM WRITING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-WRITE.

           SET NOTIFY-INMATE-ADMITTED TO TRUE.
           MOVE "INMATE ADMITTED"     TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
           ADD +1 TO ADMITS-PROCESSED.
       200-EXIT.
           EXIT.

      *    COMMON MOVE OF THE TRANSACTION'S BUSINESS FIELDS ONTO THE
      *    MASTER RECORD - USED BY BOTH ADMISSION AND UPDATE.  UPDATE
      *    OVERWRITES EVERY UPDATABLE FIELD INCLUDING BOOKING-NUMBER
      *    ITSELF - THAT IS NOT ENFORCED AS IMMUTABLE, PER THE
      *    REGISTRY RULES (MATCHES THE ON-LINE SIDE'S BEHAVIOR).
       210-MOVE-TRANS-TO-MASTER.
           MOVE "210-MOVE-TRANS-TO-MASTER" TO PARA-NAME.
           MOVE TRANS-BOOKING-NUMBER      TO BOOKING-NUMBER.
           MOVE TRANS-FIRST-NAME          TO FIRST-NAME.
           MOVE TRANS-LAST-NAME           TO LAST-NAME.
           MOVE TRANS-MIDDLE-NAME         TO MIDDLE-NAME.
           MOVE TRANS-DATE-OF-BIRTH       TO DATE-OF-BIRTH.
           MOVE TRANS-GENDER              TO GENDER.
           MOVE TRANS-NATIONALITY         TO NATIONALITY.
           MOVE TRANS-NIC                 TO NIC.
           MOVE TRANS-ADDRESS             TO ADDRESS.
           MOVE TRANS-CONTACT-NUMBER      TO CONTACT-NUMBER.
           MOVE TRANS-CASE-TYPE           TO CASE-TYPE.
           MOVE TRANS-CASE-NUMBER         TO CASE-NUMBER.
           MOVE TRANS-SENTENCE-START-DATE TO SENTENCE-START-DATE.
           MOVE TRANS-SENTENCE-END-DATE   TO SENTENCE-END-DATE.
           MOVE TRANS-PAROLE-ELIG-DATE    TO PAROLE-ELIGIBILITY-DATE.
           MOVE TRANS-SENTENCE-DUR-MONTHS TO SENTENCE-DURATION-MONTHS.
           MOVE TRANS-CRIME-DESCRIPTION   TO CRIME-DESCRIPTION.
           MOVE TRANS-COURT               TO COURT.
           MOVE TRANS-JUDGE               TO JUDGE.
           MOVE TRANS-SECURITY-LEVEL      TO SECURITY-LEVEL.
           MOVE TRANS-CURRENT-FACILITY    TO CURRENT-FACILITY.
           MOVE TRANS-BLOCK               TO BLOCK.
           MOVE TRANS-CELL-NUMBER         TO CELL-NUMBER.
           MOVE TRANS-BLOOD-TYPE          TO BLOOD-TYPE.
           MOVE TRANS-RISK-LEVEL          TO RISK-LEVEL.
           MOVE TRANS-GANG-AFFIL-FLAG     TO GANG-AFFILIATION-FLAG.
           MOVE TRANS-GANG-NAME           TO GANG-NAME.
           MOVE TRANS-VIOLENT-HIST-FLAG   TO VIOLENT-HISTORY-FLAG.
           MOVE TRANS-ESCAPE-RISK-FLAG    TO ESCAPE-RISK-FLAG.
           MOVE TRANS-SUICIDE-RISK-FLAG   TO SUICIDE-RISK-FLAG.
           MOVE TRANS-NOTES               TO NOTES.
       210-EXIT.
           EXIT.

       250-CALCULATE-DERIVED-FIELDS.
           MOVE "250-CALCULATE-DERIVED-FIELDS" TO PARA-NAME.
      *    AGE-YEARS - SIMPLE CALENDAR-YEAR SUBTRACTION, NOT A FULL
      *    DATE-AWARE AGE.  DOES NOT ACCOUNT FOR WHETHER THE BIRTHDAY
      *    HAS PASSED YET THIS YEAR - CLASSIFICATION COMMITTEE ACCEPTS
      *    THE ROUNDING FOR REGISTRY PURPOSES.
           COMPUTE AGE-YEARS = WS-TODAY-CCYY - DOB-CCYY.

      *    DAYS-SERVED - (RELEASE-DATE IF SET, ELSE TODAY) MINUS
      *    SENTENCE-START-DATE.  LEFT AT ZERO IF NO SENTENCE-START
      *    DATE IS ON FILE.
           IF SENTENCE-START-DATE = ZERO
               MOVE 0 TO DAYS-SERVED
           ELSE
               MOVE SENT-START-CCYY TO WS-CALC-CCYY
               MOVE SENT-START-MM   TO WS-CALC-MM
               MOVE SENT-START-DD   TO WS-CALC-DD
               CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                     WS-CALC-DD, WS-CALC-ABS-DAYS
               MOVE WS-CALC-ABS-DAYS TO WS-ABS-DAYS-1
               IF RELEASE-DATE = ZERO
                   MOVE WS-TODAY-CCYY TO WS-CALC-CCYY
                   MOVE WS-TODAY-MM   TO WS-CALC-MM
                   MOVE WS-TODAY-DD   TO WS-CALC-DD
               ELSE
                   MOVE RELEASE-DATE-BRK-CCYY TO WS-CALC-CCYY
                   MOVE RELEASE-DATE-BRK-MM   TO WS-CALC-MM
                   MOVE RELEASE-DATE-BRK-DD   TO WS-CALC-DD
               END-IF
               CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                     WS-CALC-DD, WS-CALC-ABS-DAYS
               MOVE WS-CALC-ABS-DAYS TO WS-ABS-DAYS-2
               COMPUTE DAYS-SERVED = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.

      *    DAYS-REMAINING - ONLY COMPUTED WHILE THE INMATE IS ACTIVE.
           IF STATUS-ACTIVE
               MOVE SENT-END-CCYY TO WS-CALC-CCYY
               MOVE SENT-END-MM   TO WS-CALC-MM
               MOVE SENT-END-DD   TO WS-CALC-DD
               CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                     WS-CALC-DD, WS-CALC-ABS-DAYS
               MOVE WS-CALC-ABS-DAYS TO WS-ABS-DAYS-1
               MOVE WS-TODAY-CCYY TO WS-CALC-CCYY
               MOVE WS-TODAY-MM   TO WS-CALC-MM
               MOVE WS-TODAY-DD   TO WS-CALC-DD
               CALL "DAYCALC" USING WS-CALC-CCYY, WS-CALC-MM,
                                     WS-CALC-DD, WS-CALC-ABS-DAYS
               MOVE WS-CALC-ABS-DAYS TO WS-ABS-DAYS-2
               COMPUTE DAYS-REMAINING = WS-ABS-DAYS-1 - WS-ABS-DAYS-2
           ELSE
               MOVE 0 TO DAYS-REMAINING.
       250-EXIT.
           EXIT.

       300-PROCESS-UPDATE-RTN.
           MOVE "300-PROCESS-UPDATE-RTN" TO PARA-NAME.
           MOVE TRANS-BOOKING-NUMBER TO BOOKING-NUMBER.
           READ INMATE-MASTER
               INVALID KEY
                   MOVE "** PROBLEM READING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 210-MOVE-TRANS-TO-MASTER THRU 210-EXIT.
           MOVE WS-TODAY-CCYYMMDD TO UPDATED-AT (1:8).
           MOVE 0                 TO UPDATED-AT (9:6).
           MOVE TRANS-UPDATED-BY  TO UPDATED-BY.

           PERFORM 250-CALCULATE-DERIVED-FIELDS THRU 250-EXIT.

           REWRITE INMATE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM REWRITING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.

           ADD +1 TO UPDATES-PROCESSED.
       300-EXIT.
           EXIT.

       400-PROCESS-RELEASE-RTN.
           MOVE "400-PROCESS-RELEASE-RTN" TO PARA-NAME.
           MOVE TRANS-BOOKING-NUMBER TO BOOKING-NUMBER.
           READ INMATE-MASTER
               INVALID KEY
                   MOVE "** PROBLEM READING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-READ.

           MOVE "RELEASED"        TO INMATE-STATUS.
           MOVE WS-TODAY-CCYYMMDD TO RELEASE-DATE.
           MOVE WS-TODAY-CCYYMMDD TO UPDATED-AT (1:8).
           MOVE 0                 TO UPDATED-AT (9:6).
           MOVE TRANS-UPDATED-BY  TO UPDATED-BY.

           PERFORM 250-CALCULATE-DERIVED-FIELDS THRU 250-EXIT.

           REWRITE INMATE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM REWRITING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.

           SET NOTIFY-INMATE-RELEASED TO TRUE.
           MOVE "INMATE RELEASED"    TO NOTIFY-TEXT.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
           ADD +1 TO RELEASES-PROCESSED.
       400-EXIT.
           EXIT.

       500-PROCESS-TRANSFER-RTN.
           MOVE "500-PROCESS-TRANSFER-RTN" TO PARA-NAME.
           MOVE TRANS-BOOKING-NUMBER TO BOOKING-NUMBER.
           READ INMATE-MASTER
               INVALID KEY
                   MOVE "** PROBLEM READING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-READ.

      *    NOTIFICATION TEXT CARRIES THE OLD AND NEW FACILITY - PICK
      *    UP THE OLD VALUE BEFORE IT IS OVERWRITTEN BELOW.
           STRING "TRANSFER FROM " DELIMITED BY SIZE
                  CURRENT-FACILITY  DELIMITED BY SPACE
                  " TO "            DELIMITED BY SIZE
                  TRANS-CURRENT-FACILITY DELIMITED BY SPACE
                  INTO NOTIFY-TEXT.

           MOVE TRANS-CURRENT-FACILITY TO CURRENT-FACILITY.
           MOVE TRANS-BLOCK             TO BLOCK.
           MOVE TRANS-CELL-NUMBER       TO CELL-NUMBER.
           MOVE WS-TODAY-CCYYMMDD       TO UPDATED-AT (1:8).
           MOVE 0                       TO UPDATED-AT (9:6).
           MOVE TRANS-UPDATED-BY        TO UPDATED-BY.

           PERFORM 250-CALCULATE-DERIVED-FIELDS THRU 250-EXIT.

           REWRITE INMATE-RECORD
               INVALID KEY
                   MOVE "** PROBLEM REWRITING INMATE-MASTER" TO ABEND-REASON
                   MOVE INMMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.

           SET NOTIFY-INMATE-TRANSFERRED TO TRUE.
           PERFORM 950-WRITE-NOTIFY THRU 950-EXIT.
           ADD +1 TO TRANSFERS-PROCESSED.
       500-EXIT.
           EXIT.

       950-WRITE-NOTIFY.
           MOVE "950-WRITE-NOTIFY" TO PARA-NAME.
           MOVE BOOKING-NUMBER (1:50)   TO NOTIFY-KEY.
           MOVE WS-TODAY-CCYYMMDD       TO NOTIFY-TIMESTAMP (1:8).
           MOVE 0                       TO NOTIFY-TIMESTAMP (9:6).
           WRITE NOTIFY-FILE-REC FROM NOTIFY-REC.
       950-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT INMEDIT-OUT.
           OPEN OUTPUT NOTIFY-FILE, SYSOUT.
           OPEN I-O INMATE-MASTER.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE INMEDIT-OUT, NOTIFY-FILE, SYSOUT, INMATE-MASTER.
       850-EXIT.
           EXIT.

       900-READ-EDITED-TRANS.
           MOVE "900-READ-EDITED-TRANS" TO PARA-NAME.
           READ INMEDIT-OUT INTO INMATE-TRANS-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** TRANSACTIONS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ADMITS PROCESSED **".
           DISPLAY ADMITS-PROCESSED.
           DISPLAY "** UPDATES PROCESSED **".
           DISPLAY UPDATES-PROCESSED.
           DISPLAY "** RELEASES PROCESSED **".
           DISPLAY RELEASES-PROCESSED.
           DISPLAY "** TRANSFERS PROCESSED **".
           DISPLAY TRANSFERS-PROCESSED.
           DISPLAY "******** NORMAL END OF JOB INMUPDT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - INMUPDT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
