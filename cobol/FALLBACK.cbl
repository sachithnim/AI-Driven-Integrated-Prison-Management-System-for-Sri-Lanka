       IDENTIFICATION DIVISION.
      ******************************************************************
      *    PROGRAM      :  FALLBACK                                   *
      *    DEPARTMENT OF CORRECTIONS - REHABILITATION ASSIGNMENT      *
      *    ENGINE - IN-PROCESS FALLBACK RECOMMENDATION RULE TABLE.    *
      *    CALLED BY REHASSGN WHEN THE OUTSIDE RECOMMENDATION FEED    *
      *    (STILL A MANUAL FORM AT THIS SHOP, NOT AN ON-LINE CALL)    *
      *    HAS NOTHING ON FILE FOR THE INMATE - A SIMPLE KEYWORD      *
      *    LOOK-UP AGAINST THE PROFILE'S SUITABILITY GROUP.           *
      ******************************************************************
       PROGRAM-ID. FALLBACK.
       AUTHOR. M E CHEN.
       INSTALLATION. DEPT OF CORRECTIONS - DATA PROCESSING.
       DATE-WRITTEN. 07/18/02.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *-----------------------------------------------------------------
      *    CHANGE LOG
      *    07/18/02  MEC  0403  ORIGINAL - SMALL CALLED MODULE, ONE
      *                         DECISION TABLE.  NO DATABASE ACCESS -
      *                         THE RULE TABLE IS HARD CODED, PER THE
      *                         CLASSIFICATION COMMITTEE'S REQUEST
      *                         THAT THE FALLBACK NEVER DEPEND ON
      *                         ANYTHING THAT CAN ITSELF BE DOWN.
      *    08/02/02  MEC  0403  SUBSTANCE CHECK MUST COME BEFORE
      *                         MENTAL-HEALTH CHECK - A PROFILE
      *                         CONTAINING BOTH WORDS GOES TO
      *                         SUBSTANCE ABUSE, PER COMMITTEE NOTES.
      *    09/23/98  RTW  0311  Y2K SWEEP - NO DATE FIELDS IN THIS
      *                         PROGRAM, REVIEWED AND SIGNED OFF.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  NAM                       PIC X(18) VALUE "FALLBACK".
       01  W-SUB                     PIC 9(2) COMP.

      *    THE COMMITTEE'S RULE IS A CASE-SENSITIVE "CONTAINS" ON THE
      *    SUITABILITY GROUP AS STORED - NO FOLDING TO UPPER OR LOWER
      *    IS DONE HERE, SO A GROUP VALUE MUST CARRY THE KEYWORD IN
      *    THE EXACT CASE SHOWN BELOW TO MATCH.  WORKING COPY IS TAKEN
      *    ONLY BECAUSE THE LINKAGE FIELD CANNOT CARRY THE OCCURS
      *    TABLE THE SCAN PARAGRAPHS NEED.
       01  WS-GROUP-WORK             PIC X(50).
       01  WS-GROUP-WORK-TBL REDEFINES WS-GROUP-WORK.
           05  WS-GROUP-CHAR         PIC X OCCURS 50 TIMES.

       01  WS-KEYWORD-SUBSTANCE      PIC X(9) VALUE "substance".
       01  WS-KEYWORD-SUBSTANCE-TBL REDEFINES WS-KEYWORD-SUBSTANCE.
           05  WS-KEYWORD-SUBS-CHAR  PIC X OCCURS 9 TIMES.

       01  WS-KEYWORD-MENTAL         PIC X(6) VALUE "mental".
       01  WS-KEYWORD-MENTAL-TBL REDEFINES WS-KEYWORD-MENTAL.
           05  WS-KEYWORD-MENT-CHAR  PIC X OCCURS 6 TIMES.

       01  WS-SWITCHES.
           05  FOUND-SW              PIC X VALUE "N".
               88  KEYWORD-FOUND        VALUE "Y".

       LINKAGE SECTION.
       01  FALLBACK-REC.
           05  IN-SUITABILITY-GROUP     PIC X(50).
           05  OUT-PROGRAM-TYPE         PIC X(30).
           05  OUT-PROGRAM-NAME         PIC X(100).
           05  OUT-DURATION-WEEKS       PIC 9(3).
           05  OUT-PROGRAM-SCORE        PIC 9V999.
           05  OUT-REASON               PIC X(1000).
           05  OUT-EXPLANATION          PIC X(80).
           05  OUT-CONFIDENCE           PIC 9V999.

       01  RETURN-CD                    PIC 9(4) COMP.

       PROCEDURE DIVISION USING FALLBACK-REC, RETURN-CD.
           MOVE SPACES TO WS-GROUP-WORK.
           MOVE IN-SUITABILITY-GROUP TO WS-GROUP-WORK.

           IF WS-GROUP-WORK = SPACES
               PERFORM 300-DEFAULT-VOCATIONAL THRU 300-EXIT
           ELSE
               PERFORM 100-CHECK-SUBSTANCE THRU 100-EXIT
               IF NOT KEYWORD-FOUND
                   PERFORM 200-CHECK-MENTAL THRU 200-EXIT
                   IF NOT KEYWORD-FOUND
                       PERFORM 300-DEFAULT-VOCATIONAL THRU 300-EXIT.

           MOVE "Rule-based recommendation (AI service unavailable)"
                TO OUT-EXPLANATION.
           MOVE .6 TO OUT-CONFIDENCE.
           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-CHECK-SUBSTANCE.
           MOVE "N" TO FOUND-SW.
           PERFORM 150-SCAN-FOR-SUBSTANCE THRU 150-EXIT
                   VARYING W-SUB FROM 1 BY 1
                     UNTIL W-SUB > 42 OR KEYWORD-FOUND.
           IF KEYWORD-FOUND
               MOVE "substance_abuse" TO OUT-PROGRAM-TYPE
               MOVE "Drug Rehabilitation Program" TO OUT-PROGRAM-NAME
               MOVE 12 TO OUT-DURATION-WEEKS
               MOVE .7 TO OUT-PROGRAM-SCORE
               MOVE "Recommended based on substance abuse history"
                    TO OUT-REASON.
       100-EXIT.
           EXIT.

       150-SCAN-FOR-SUBSTANCE.
           IF WS-GROUP-CHAR (W-SUB)     = WS-KEYWORD-SUBS-CHAR (1) AND
              WS-GROUP-CHAR (W-SUB + 1) = WS-KEYWORD-SUBS-CHAR (2) AND
              WS-GROUP-CHAR (W-SUB + 2) = WS-KEYWORD-SUBS-CHAR (3) AND
              WS-GROUP-CHAR (W-SUB + 3) = WS-KEYWORD-SUBS-CHAR (4) AND
              WS-GROUP-CHAR (W-SUB + 4) = WS-KEYWORD-SUBS-CHAR (5) AND
              WS-GROUP-CHAR (W-SUB + 5) = WS-KEYWORD-SUBS-CHAR (6) AND
              WS-GROUP-CHAR (W-SUB + 6) = WS-KEYWORD-SUBS-CHAR (7) AND
              WS-GROUP-CHAR (W-SUB + 7) = WS-KEYWORD-SUBS-CHAR (8) AND
              WS-GROUP-CHAR (W-SUB + 8) = WS-KEYWORD-SUBS-CHAR (9)
               MOVE "Y" TO FOUND-SW.
       150-EXIT.
           EXIT.

       200-CHECK-MENTAL.
           MOVE "N" TO FOUND-SW.
           PERFORM 250-SCAN-FOR-MENTAL THRU 250-EXIT
                   VARYING W-SUB FROM 1 BY 1
                     UNTIL W-SUB > 45 OR KEYWORD-FOUND.
           IF KEYWORD-FOUND
               MOVE "mental_health" TO OUT-PROGRAM-TYPE
               MOVE "Mental Health Support Program" TO OUT-PROGRAM-NAME
               MOVE 8 TO OUT-DURATION-WEEKS
               MOVE .7 TO OUT-PROGRAM-SCORE
               MOVE "Recommended based on mental health assessment"
                    TO OUT-REASON.
       200-EXIT.
           EXIT.

       250-SCAN-FOR-MENTAL.
           IF WS-GROUP-CHAR (W-SUB)     = WS-KEYWORD-MENT-CHAR (1) AND
              WS-GROUP-CHAR (W-SUB + 1) = WS-KEYWORD-MENT-CHAR (2) AND
              WS-GROUP-CHAR (W-SUB + 2) = WS-KEYWORD-MENT-CHAR (3) AND
              WS-GROUP-CHAR (W-SUB + 3) = WS-KEYWORD-MENT-CHAR (4) AND
              WS-GROUP-CHAR (W-SUB + 4) = WS-KEYWORD-MENT-CHAR (5) AND
              WS-GROUP-CHAR (W-SUB + 5) = WS-KEYWORD-MENT-CHAR (6)
               MOVE "Y" TO FOUND-SW.
       250-EXIT.
           EXIT.

       300-DEFAULT-VOCATIONAL.
           MOVE "vocational" TO OUT-PROGRAM-TYPE.
           MOVE "Vocational Training" TO OUT-PROGRAM-NAME.
           MOVE 16 TO OUT-DURATION-WEEKS.
           MOVE .6 TO OUT-PROGRAM-SCORE.
           MOVE "Default vocational training recommendation"
                TO OUT-REASON.
       300-EXIT.
           EXIT.
